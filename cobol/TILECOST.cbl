000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    TILECOST.                                                 
000120 AUTHOR.        R-CHIPMAN.                                                
000130 INSTALLATION.  MIDTOWN MATERIALS DATA CENTER.                            
000140 DATE-WRITTEN.  03/14/1989.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.             
000170*                                                                         
000180*****************************************************************         
000190*  TILECOST  -  ROOM TILE COVERAGE AND COSTING BATCH RUN        *         
000200*                                                                *        
000210*  READS ONE REQUEST RECORD PER ROOM-TILING JOB SUBMITTED BY    *         
000220*  THE ESTIMATING DESK, PICKS THE CHEAPEST WAY TO COVER THE     *         
000230*  ROOM FROM THE TILE CATALOGUE ENTRIES SHIPPED WITH THE        *         
000240*  REQUEST, AND WRITES A RESULT RECORD PLUS A PRINT LINE OF      *        
000250*  THE ESTIMATE FOR THE WAREHOUSE COPY.                         *         
000260*****************************************************************         
000270*                                                                         
000280*  CHANGE LOG                                                             
000290*                                                                         
000300*    03/14/89  RCC  0001  ORIGINAL CODING - SIMPLE MODE ONLY,     RQ-0001 
000310*                         SINGLE TILE TYPE CEILING-COVER COST.            
000320*    05/02/89  RCC  0004  ADDED MULTI-TILE CATALOGUE (10 MAX)     RQ-0004 
000330*                         AND THE USAGE-LINE REPORT DETAIL.               
000340*    11/09/89  JMT  0011  ADDED "ADVANCED" MODE - GUILLOTINE DP   RQ-0011 
000350*                         OVER THE FULL ROOM AREA, MIXED TILES.           
000360*    02/20/90  JMT  0013  DP TABLE BOUNDED AT 500 X 500 - ANY     RQ-0013 
000370*                         LARGER ROOM FALLS BACK TO SIMPLE MODE.          
000380*    07/11/90  RCC  0019  BLANK MODE NOW DEFAULTS TO ADVANCED     RQ-0019 
000390*                         PER ESTIMATING DESK REQUEST #441.               
000400*    01/05/91  RCC  0022  TIE-BREAK ON SIMPLE MODE CLARIFIED -    RQ-0022 
000410*                         FIRST CATALOGUE ENTRY AT LOW COST WINS.         
000420*    06/18/91  JMT  0027  ADDED GRID VISUALIZATION BLOCK TO THE   RQ-0027 
000430*                         REPORT FOR ROOMS 50 X 50 OR SMALLER.            
000440*    10/02/92  RCC  0033  CONTROL TOTALS LINE ADDED AT END OF     RQ-0033 
000450*                         REPORT - READ/OK/ERROR COUNTS + TOTAL.          
000460*    04/14/93  JMT  0038  USAGE LINES NOW SORTED ASCENDING BY     RQ-0038 
000470*                         TILE ID BEFORE THE WRITE (AUDIT ASK).           
000480*    09/09/94  RCC  0042  CORRECTED RECONSTRUCTION WALK - A CUT   RQ-0042 
000490*                         DECISION WAS DROPPING THE SECOND HALF.          
000500*    08/02/96  JMT  0047  REQUEST VALIDATION TIGHTENED - BLANK    RQ-0047 
000510*                         TILE ID OR ZERO SIZE/COST NOW REJECTS           
000520*                         THE WHOLE REQUEST WITH STATUS ER.               
000530*    12/29/98  RCC  0051  YEAR 2000 REVIEW - NO 2-DIGIT YEAR      RQ-0051 
000540*                         FIELDS IN THIS PROGRAM, DATE-WRITTEN            
000550*                         LITERAL IS COMMENT TEXT ONLY.  NO CODE          
000560*                         CHANGE REQUIRED.  SIGNED OFF Y2K AUDIT.         
000570*    03/03/00  JMT  0055  EMPTY-ROOM CASE (L=0 OR W=0) NO LONGER  RQ-0055 
000580*                         TREATED AS AN ERROR - WRITES A ZERO             
000590*                         RESULT PER ESTIMATING DESK RULING.              
000600*    09/17/02  RCC  0061  DP COST SENTINEL WIDENED - A 500X500    RQ-0061 
000610*                         ROOM OF EXPENSIVE TILE COULD OVERFLOW           
000620*                         THE OLD 9(7) WORK FIELD.                        
000630*    05/05/05  JMT  0066  EXPLANATION TEXT STANDARDIZED TO MATCH  RQ-0066 
000640*                         THE WAREHOUSE COPY FORMAT (SEE RPT).            
000650*    02/11/09  RCC  0071  MINOR - REPORT HEADER SPACING FIXED.    RQ-0071 
000660*    06/14/11  JMT  0076  SIMPLE MODE EXPLANATION NOW REPORTS THE RQ-0076 
000670*                         TILE SIZE - AUDIT FOUND THE SENTENCE            
000680*                         NAMED THE TILE ID BUT NOT ITS SIZE.             
000690*    09/08/11  RCC  0079  EXPLANATION AND THE PRINT-LINE TEXT     RQ-0079 
000700*                         FIELD WIDENED SO THE LONGER SENTENCE            
000710*                         FROM RQ-0076 NO LONGER TRUNCATES.               
000720*    01/17/12  JMT  0082  SCALAR COUNTERS MOVED OUT OF THE 01     RQ-0082 
000730*                         GROUPS TO LEVEL 77 PER THE DP STANDARDS         
000740*                         REVIEW - NO FUNCTIONAL CHANGE.                  
000750*    04/30/14  RCC  0086  EMPTY ROOM RESULT NOW CALLS             RQ-0086 
000760*                         610-SORT-USAGE-BY-ID LIKE EVERY OTHER           
000770*                         PATH - AUDIT FOUND THE ZERO RESULT COULD        
000780*                         COME OUT IN CATALOGUE ORDER INSTEAD OF          
000790*                         ASCENDING TILE ID WHEN THE REQUEST WAS          
000800*                         NOT SUBMITTED IN ID ORDER.                      
000810*    11/12/15  JMT  0089  SIMPLE MODE EXPLANATION SENTENCE NOW    RQ-0089 
000820*                         SPACES OUT THE CEIL(L/S) * CEIL(W/S)            
000830*                         OPERATOR TO MATCH THE WAREHOUSE COPY            
000840*                         FORMAT - NO CALCULATION CHANGE.                 
000850*    02/08/17  RCC  0092  WORKING-STORAGE NAMES THINNED OF THE    RQ-0092 
000860*                         "WS-" PREFIX WHERE NO OTHER FIELD IN            
000870*                         THE PROGRAM USES THE BARE NAME.  KEPT           
000880*                         THE PREFIX ON THE TILE-CATALOGUE WORK           
000890*                         TABLE (WS-TILE-ID/SIZE/COST, ETC.) SINCE        
000900*                         THE REQUEST RECORD ALREADY OWNS THE BARE        
000910*                         TILE-ID/TILE-SIZE/TILE-COST NAMES.  NO          
000920*                         FUNCTIONAL CHANGE.                              
000930*                                                                         
000940*****************************************************************         
000950*                                                                         
000960 ENVIRONMENT DIVISION.                                                    
000970 CONFIGURATION SECTION.                                                   
000980 SPECIAL-NAMES.                                                           
000990     C01 IS TOP-OF-FORM                                                   
001000     CLASS TILE-ALPHA IS "A" THRU "Z"                                     
001010     UPSI-0 IS TILECOST-RERUN-SW.                                         
001020*                                                                         
001030 INPUT-OUTPUT SECTION.                                                    
001040 FILE-CONTROL.                                                            
001050     SELECT REQUEST-FILE ASSIGN TO REQFILE                                
001060     ORGANIZATION IS SEQUENTIAL                                           
001070     FILE STATUS IS REQUEST-STATUS.                                       
001080*                                                                         
001090     SELECT RESULT-FILE ASSIGN TO RESFILE                                 
001100     ORGANIZATION IS SEQUENTIAL                                           
001110     FILE STATUS IS RESULT-STATUS.                                        
001120*                                                                         
001130     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
001140     ORGANIZATION IS SEQUENTIAL                                           
001150     FILE STATUS IS REPORT-STATUS.                                        
001160*                                                                         
001170* //TILECOST JOB 1,NOTIFY=&SYSUID                                         
001180* //***************************************************/                  
001190* //COBRUN  EXEC IGYWCL                                                   
001200* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(TILECOST),DISP=SHR                
001210* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(TILECOST),DISP=SHR                  
001220* //***************************************************/                  
001230* // IF RC = 0 THEN                                                       
001240* //***************************************************/                  
001250* //RUN     EXEC PGM=TILECOST                                             
001260* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
001270* //REQFILE   DD DSN=&SYSUID..TILING.REQUEST,DISP=SHR                     
001280* //RESFILE   DD DSN=&SYSUID..TILING.RESULT,DISP=(NEW,CATLG)              
001290* //RPTFILE   DD SYSOUT=*,OUTLIM=15000                                    
001300* //CEEDUMP   DD DUMMY                                                    
001310* //SYSUDUMP  DD DUMMY                                                    
001320* //***************************************************/                  
001330* // ELSE                                                                 
001340* // ENDIF                                                                
001350*                                                                         
001360 DATA DIVISION.                                                           
001370 FILE SECTION.                                                            
001380*                                                                         
001390 FD  REQUEST-FILE                                                         
001400     RECORD CONTAINS 150 CHARACTERS                                       
001410     RECORDING MODE F.                                                    
001420 01  REQUEST-REC.                                                         
001430     05  REQ-ID                     PIC X(06).                            
001440     05  REQ-L                      PIC 9(04).                            
001450     05  REQ-W                      PIC 9(04).                            
001460     05  REQ-MODE                   PIC X(08).                            
001470     05  REQ-TILE-COUNT             PIC 9(02).                            
001480     05  REQ-TILE OCCURS 10 TIMES.                                        
001490         10  TILE-ID                PIC X(04).                            
001500         10  TILE-SIZE              PIC 9(03).                            
001510         10  TILE-COST              PIC 9(05).                            
001520     05  FILLER                     PIC X(06).                            
001530*                                                                         
001540 FD  RESULT-FILE                                                          
001550     RECORD CONTAINS 240 CHARACTERS                                       
001560     RECORDING MODE F.                                                    
001570 01  RESULT-REC.                                                          
001580     05  RES-REQ-ID                 PIC X(06).                            
001590     05  RES-MODE                   PIC X(08).                            
001600     05  RES-TOTAL-COST             PIC 9(09).                            
001610     05  RES-STATUS                 PIC X(02).                            
001620     05  RES-USAGE OCCURS 10 TIMES.                                       
001630         10  USE-ID                 PIC X(04).                            
001640         10  USE-SIZE               PIC 9(03).                            
001650         10  USE-COUNT              PIC 9(05).                            
001660         10  USE-COST               PIC 9(09).                            
001670     05  FILLER                     PIC X(05).                            
001680*                                                                         
001690 FD  REPORT-FILE                                                          
001700     RECORD CONTAINS 132 CHARACTERS                                       
001710     RECORDING MODE F.                                                    
001720 01  REPORT-REC                     PIC X(132).                           
001730*                                                                         
001740 WORKING-STORAGE SECTION.                                                 
001750*                                                                         
001760 01  FILE-STATUSES.                                                       
001770     05  REQUEST-STATUS          PIC X(02) VALUE "00".                    
001780     05  RESULT-STATUS           PIC X(02) VALUE "00".                    
001790     05  REPORT-STATUS           PIC X(02) VALUE "00".                    
001800     05  FILLER                     PIC X(02).                            
001810*                                                                         
001820 01  SWITCHES.                                                            
001830     05  EOF-SWITCH              PIC X(01) VALUE "N".                     
001840         88  EOF-REQUEST-FILE                 VALUE "Y".                  
001850     05  VALID-SWITCH            PIC X(01) VALUE "N".                     
001860         88  VALID-REQUEST                 VALUE "Y".                     
001870     05  EMPTY-SWITCH            PIC X(01) VALUE "N".                     
001880         88  EMPTY-ROOM                     VALUE "Y".                    
001890     05  MODE-SWITCH             PIC X(01) VALUE "A".                     
001900         88  USE-SIMPLE                     VALUE "S".                    
001910         88  USE-ADVANCED                   VALUE "A".                    
001920     05  FILLER                     PIC X(04).                            
001930*                                                                         
001940 01  CONTROL-TOTALS.                                                      
001950     05  COUNT-READ              PIC 9(06) COMP.                          
001960     05  COUNT-OK                PIC 9(06) COMP.                          
001970     05  COUNT-ERROR             PIC 9(06) COMP.                          
001980     05  GRAND-TOTAL             PIC 9(11) COMP.                          
001990     05  FILLER                     PIC X(04).                            
002000*                                                                         
002010*---------------------------------------------------------------          
002020* WORKING COPY OF THE TILE CATALOGUE CARRIED FOR THE CURRENT              
002030* REQUEST, SPLIT INTO PARALLEL TABLES SO THE DP AND THE SORT              
002040* STEP CAN INDEX BY CATALOGUE POSITION WITHOUT RE-WALKING THE             
002050* RECORD GROUP EVERY TIME.                                                
002060*---------------------------------------------------------------          
002070 77  WS-TILE-COUNT-IN-USE           PIC 9(02) COMP.                       
002080*                                                                         
002090 01  WS-TILE-CATALOGUE.                                                   
002100     05  WS-TILE-ENTRY OCCURS 10 TIMES INDEXED BY WS-TILE-IX.             
002110         10  WS-TILE-ID             PIC X(04).                            
002120         10  WS-TILE-SIZE           PIC 9(03) COMP.                       
002130         10  WS-TILE-COST           PIC 9(05) COMP.                       
002140         10  WS-TILE-USED-COUNT     PIC 9(09) COMP.                       
002150         10  FILLER                 PIC X(02).                            
002160     05  FILLER                     PIC X(04).                            
002170*                                                                         
002180 01  SORT-WORK.                                                           
002190     05  SORT-HOLD               PIC X(21).                               
002200     05  SORT-IX                 PIC 9(02) COMP.                          
002210     05  SORT-JX                 PIC 9(02) COMP.                          
002220     05  SORT-SWAPPED            PIC X(01) VALUE "N".                     
002230         88  A-SWAP-WAS-MADE               VALUE "Y".                     
002240     05  FILLER                     PIC X(04).                            
002250*                                                                         
002260*---------------------------------------------------------------          
002270* ROOM DIMENSIONS AND MODE-RESOLUTION WORK AREA.  REQ-MODE IS             
002280* COPIED HERE SO IT CAN BE FORCE-UPPERCASED ONE BYTE AT A TIME            
002290* (NO FUNCTION UPPER-CASE ON THIS RELEASE OF THE COMPILER).               
002300*---------------------------------------------------------------          
002310 77  ROOM-L                      PIC 9(04) COMP.                          
002320 77  ROOM-W                      PIC 9(04) COMP.                          
002330*                                                                         
002340 01  MODE-WORK                   PIC X(08) VALUE SPACES.                  
002350 01  MODE-WORK-R REDEFINES MODE-WORK.                                     
002360     05  MODE-CHAR OCCURS 8 TIMES PIC X(01).                              
002370 77  MODE-BYTE-IX                PIC 9(02) COMP.                          
002380*                                                                         
002390 77  LOWER-ALPHA  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".           
002400 77  UPPER-ALPHA  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".           
002410 77  ALPHA-POSN                  PIC 9(02) COMP.                          
002420*                                                                         
002430*---------------------------------------------------------------          
002440* SIMPLE-MODE WORK FIELDS.                                                
002450*---------------------------------------------------------------          
002460 77  SIMPLE-BEST-COST            PIC 9(11) COMP VALUE 0.                  
002470 77  SIMPLE-BEST-IX              PIC 9(02) COMP VALUE 0.                  
002480 77  SIMPLE-COUNT-L              PIC 9(06) COMP.                          
002490 77  SIMPLE-COUNT-W              PIC 9(06) COMP.                          
002500 77  SIMPLE-COUNT                PIC 9(09) COMP.                          
002510 77  SIMPLE-COST                 PIC 9(11) COMP.                          
002520*                                                                         
002530*---------------------------------------------------------------          
002540* ADVANCED-MODE (AREA-BASED GUILLOTINE DP) WORK FIELDS.                   
002550* DP-ROW/DP-COL ARE ONE-BASED - SUBSCRIPT N HOLDS THE RESULT              
002560* FOR A RECTANGLE OF SIDE (N-1), MATCHING THE BOUNDARY-ROW                
002570* TRICK USED FOR THE CONWAY GRID WORK TABLE ON CNWYLIFE.                  
002580*---------------------------------------------------------------          
002590 77  DP-L-MAX                    PIC 9(03) COMP VALUE 1.                  
002600 77  DP-W-MAX                    PIC 9(03) COMP VALUE 1.                  
002610 77  DP-SENTINEL                 PIC 9(11) COMP                           
002620     VALUE 999999999.                                                     
002630*                                                                         
002640 01  DP-TABLE.                                                            
002650     05  DP-ROW OCCURS 1 TO 501 TIMES DEPENDING ON DP-L-MAX               
002660             INDEXED BY DP-L-IX.                                          
002670         10  DP-COL OCCURS 1 TO 501 TIMES DEPENDING ON DP-W-MAX           
002680                 INDEXED BY DP-W-IX.                                      
002690             15  DP-COST            PIC 9(11) COMP.                       
002700             15  DP-DECISION        PIC X(01).                            
002710                 88  DP-IS-TILE               VALUE "T".                  
002720                 88  DP-IS-CUT-HORIZ          VALUE "H".                  
002730                 88  DP-IS-CUT-VERT           VALUE "V".                  
002740                 88  DP-IS-NONE               VALUE "N".                  
002750             15  DP-TILE-IDX        PIC 9(02) COMP.                       
002760             15  DP-CUT-AT          PIC 9(03) COMP.                       
002770             15  FILLER             PIC X(01).                            
002780*                                                                         
002790 77  DP-L                        PIC 9(03) COMP.                          
002800 77  DP-W                        PIC 9(03) COMP.                          
002810 77  DP-CUT-X                    PIC 9(03) COMP.                          
002820 77  DP-CUT-Y                    PIC 9(03) COMP.                          
002830 77  DP-CANDIDATE                PIC 9(11) COMP.                          
002840 77  DP-AREA                     PIC 9(06) COMP.                          
002850 77  DP-TILE-COUNT               PIC 9(09) COMP.                          
002860*                                                                         
002870*---------------------------------------------------------------          
002880* RECONSTRUCTION STACK - ONE ENTRY PER RECTANGLE STILL TO BE              
002890* WALKED.  POPULATED FROM DP-TABLE AFTER DP-COST(L,W) IS KNOWN.           
002900* THIS SHOP DOES NOT USE RECURSIVE PERFORM, SO THE WALK IS                
002910* DRIVEN OFF THIS EXPLICIT STACK INSTEAD.                                 
002920*---------------------------------------------------------------          
002930 77  STACK-TOP                   PIC 9(04) COMP VALUE 0.                  
002940 01  STACK-ENTRY OCCURS 1000 TIMES INDEXED BY STACK-IX.                   
002950     05  STACK-L                 PIC 9(03) COMP.                          
002960     05  STACK-W                 PIC 9(03) COMP.                          
002970     05  FILLER                     PIC X(01).                            
002980*                                                                         
002990*---------------------------------------------------------------          
003000* REPORT PRINT-LINE WORK AREA AND THE REPORT HEADER BLOCK,                
003010* BUILT THE SAME WAY THE BOSS-NAME/DATE HEADER ON TOPACCTS                
003020* WAS - NAMED LINES UP FRONT, A REDEFINES BELOW FOR THE                   
003030* VARYING-SUBSCRIPT WRITE LOOP.                                           
003040*---------------------------------------------------------------          
003050 01  PRINT-LINE.                                                          
003060     05  PRINT-TEXT              PIC X(130).                              
003070     05  FILLER                     PIC X(02).                            
003080*                                                                         
003090* ALTERNATE VIEW OF THE SAME PRINT LINE USED WHEN BUILDING THE            
003100* TILE-USAGE DETAIL COLUMNS (ID / SIZE / COUNT / COST) SO EACH            
003110* FIELD LANDS IN A FIXED PRINT POSITION.                                  
003120 01  PRINT-LINE-R REDEFINES PRINT-LINE.                                   
003130     05  PL-TAG                  PIC X(14).                               
003140     05  PL-ID                   PIC X(06).                               
003150     05  PL-SIZE                 PIC X(10).                               
003160     05  PL-COUNT                PIC X(12).                               
003170     05  PL-COST                 PIC X(14).                               
003180     05  FILLER                     PIC X(76).                            
003190*                                                                         
003200 77  NUM-EDIT-5                  PIC ZZZZ9.                               
003210 77  NUM-EDIT-9                  PIC ZZZZZZZZ9.                           
003220 77  NUM-EDIT-11                 PIC Z(10)9.                              
003230*                                                                         
003240 77  EXPLANATION                 PIC X(130) VALUE SPACES.                 
003250*                                                                         
003260 01  RUN-DATE-TODAY.                                                      
003270     05  RUN-DATE-YY                PIC 99.                               
003280     05  RUN-DATE-MM                PIC 99.                               
003290     05  RUN-DATE-DD                PIC 99.                               
003300     05  FILLER                     PIC X(02).                            
003310*                                                                         
003320 01  REPORT-HEADER-LINES.                                                 
003330     05  RPT-HDR-LN1.                                                     
003340         10  FILLER                 PIC X(40)                             
003350             VALUE "ROOM TILING COST ESTIMATE - BATCH RUN".               
003360         10  FILLER                 PIC X(92) VALUE SPACES.               
003370     05  RPT-HDR-LN2.                                                     
003380         10  FILLER                 PIC X(16)                             
003390             VALUE "RUN DATE (YMD): ".                                    
003400         10  HDR-RUN-DATE           PIC 99/99/99.                         
003410         10  FILLER                 PIC X(108) VALUE SPACES.              
003420     05  RPT-HDR-LN3.                                                     
003430         10  FILLER                 PIC X(132)                            
003440             VALUE ALL "=".                                               
003450*                                                                         
003460 01  FILLER REDEFINES REPORT-HEADER-LINES.                                
003470     05  RPT-HDR-LN OCCURS 3 TIMES PIC X(132).                            
003480*                                                                         
003490 77  HEADER-IX                   PIC 9(02) COMP.                          
003500*                                                                         
003510*---------------------------------------------------------------          
003520* GRID VISUALIZATION WORK AREA - ONE PRINT LINE OF UP TO 50               
003530* COLUMNS.  SKIPPED ENTIRELY WHEN EITHER ROOM DIMENSION IS                
003540* OVER 50, PER THE ESTIMATING DESK'S REPORT SPECIFICATION.                
003550*---------------------------------------------------------------          
003560 77  GRID-LINE                   PIC X(50) VALUE SPACES.                  
003570 77  GRID-ROW-IX                 PIC 9(03) COMP.                          
003580 77  GRID-COL-IX                 PIC 9(03) COMP.                          
003590*                                                                         
003600 PROCEDURE DIVISION.                                                      
003610*                                                                         
003620 100-MAIN-LINE.                                                           
003630     PERFORM 110-OPEN-FILES THRU 110-EXIT                                 
003640     PERFORM 120-INITIALIZE-TOTALS THRU 120-EXIT                          
003650     PERFORM 130-READ-REQUEST THRU 130-EXIT                               
003660     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT                            
003670         UNTIL EOF-REQUEST-FILE                                           
003680     PERFORM 900-WRITE-FINAL-TOTALS THRU 900-EXIT                         
003690     PERFORM 950-CLOSE-FILES THRU 950-EXIT                                
003700     STOP RUN                                                             
003710     .                                                                    
003720 100-EXIT. EXIT.                                                          
003730*                                                                         
003740 110-OPEN-FILES.                                                          
003750     ACCEPT RUN-DATE-TODAY FROM DATE                                      
003760     MOVE RUN-DATE-TODAY TO HDR-RUN-DATE                                  
003770     OPEN INPUT REQUEST-FILE                                              
003780     OPEN OUTPUT RESULT-FILE                                              
003790     OPEN OUTPUT REPORT-FILE                                              
003800     IF REQUEST-STATUS NOT = "00"                                         
003810         DISPLAY "TILECOST - REQUEST-FILE OPEN FAILED, STATUS = "         
003820             REQUEST-STATUS                                               
003830         MOVE "Y" TO EOF-SWITCH                                           
003840     END-IF                                                               
003850     PERFORM 115-WRITE-HEADERS THRU 115-EXIT                              
003860         VARYING HEADER-IX FROM 1 BY 1                                    
003870         UNTIL HEADER-IX > 3                                              
003880     .                                                                    
003890 110-EXIT. EXIT.                                                          
003900*                                                                         
003910 115-WRITE-HEADERS.                                                       
003920     MOVE RPT-HDR-LN(HEADER-IX) TO REPORT-REC                             
003930     WRITE REPORT-REC                                                     
003940     .                                                                    
003950 115-EXIT. EXIT.                                                          
003960*                                                                         
003970 120-INITIALIZE-TOTALS.                                                   
003980     MOVE ZERO TO COUNT-READ                                              
003990     MOVE ZERO TO COUNT-OK                                                
004000     MOVE ZERO TO COUNT-ERROR                                             
004010     MOVE ZERO TO GRAND-TOTAL                                             
004020     .                                                                    
004030 120-EXIT. EXIT.                                                          
004040*                                                                         
004050 130-READ-REQUEST.                                                        
004060     READ REQUEST-FILE                                                    
004070         AT END                                                           
004080             MOVE "Y" TO EOF-SWITCH                                       
004090         NOT AT END                                                       
004100             ADD 1 TO COUNT-READ                                          
004110     END-READ                                                             
004120     .                                                                    
004130 130-EXIT. EXIT.                                                          
004140*                                                                         
004150*****************************************************************         
004160* 200-PROCESS-REQUEST - ONE PASS OF THE MAIN LOOP.  VALIDATE,             
004170* THEN DISPATCH TO THE EMPTY-ROOM, SIMPLE OR ADVANCED PATH,               
004180* THEN WRITE THE RESULT RECORD AND THE REPORT LINES, THEN                 
004190* PICK UP THE NEXT REQUEST.                                               
004200*****************************************************************         
004210 200-PROCESS-REQUEST.                                                     
004220     MOVE "N" TO VALID-SWITCH                                             
004230     MOVE "N" TO EMPTY-SWITCH                                             
004240     INITIALIZE RESULT-REC                                                
004250     MOVE REQ-ID TO RES-REQ-ID                                            
004260     PERFORM 210-EDIT-REQUEST THRU 210-EXIT                               
004270     IF VALID-REQUEST                                                     
004280         MOVE REQ-L TO ROOM-L                                             
004290         MOVE REQ-W TO ROOM-W                                             
004300         PERFORM 230-RESOLVE-MODE THRU 230-EXIT                           
004310         PERFORM 220-CHECK-EMPTY-ROOM THRU 220-EXIT                       
004320         IF EMPTY-ROOM                                                    
004330             PERFORM 250-BUILD-EMPTY-RESULT THRU 250-EXIT                 
004340         ELSE                                                             
004350             IF USE-SIMPLE                                                
004360                 PERFORM 300-SIMPLE-SOLVE THRU 300-EXIT                   
004370             ELSE                                                         
004380                 PERFORM 400-ADVANCED-SOLVE THRU 400-EXIT                 
004390             END-IF                                                       
004400             PERFORM 600-BUILD-RESULT THRU 600-EXIT                       
004410         END-IF                                                           
004420         MOVE "OK" TO RES-STATUS                                          
004430         ADD 1 TO COUNT-OK                                                
004440         ADD RES-TOTAL-COST TO GRAND-TOTAL                                
004450     ELSE                                                                 
004460         PERFORM 260-BUILD-ERROR-RESULT THRU 260-EXIT                     
004470         ADD 1 TO COUNT-ERROR                                             
004480     END-IF                                                               
004490     PERFORM 500-WRITE-RESULT THRU 500-EXIT                               
004500     PERFORM 700-WRITE-REPORT-LINES THRU 700-EXIT                         
004510     PERFORM 130-READ-REQUEST THRU 130-EXIT                               
004520     .                                                                    
004530 200-EXIT. EXIT.                                                          
004540*                                                                         
004550*****************************************************************         
004560* 210-EDIT-REQUEST - TILE COUNT MUST BE 1-10, AND EVERY TILE              
004570* ACTUALLY IN USE MUST HAVE A NON-BLANK ID, A SIZE OF AT LEAST            
004580* 1 AND A COST OF AT LEAST 1.  ROOM L OR W OF ZERO IS NOT AN              
004590* EDIT FAILURE - IT IS CAUGHT SEPARATELY BY 220 AS AN EMPTY               
004600* ROOM (SEE CHANGE LOG 03/03/00).                                         
004610*****************************************************************         
004620 210-EDIT-REQUEST.                                                        
004630     MOVE "Y" TO VALID-SWITCH                                             
004640     MOVE REQ-TILE-COUNT TO WS-TILE-COUNT-IN-USE                          
004650     IF WS-TILE-COUNT-IN-USE < 1 OR WS-TILE-COUNT-IN-USE > 10             
004660         MOVE "N" TO VALID-SWITCH                                         
004670         GO TO 210-EXIT                                                   
004680     END-IF                                                               
004690     PERFORM 215-COPY-CATALOGUE THRU 215-EXIT                             
004700         VARYING WS-TILE-IX FROM 1 BY 1                                   
004710         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
004720             OR NOT VALID-REQUEST                                         
004730     .                                                                    
004740 210-EXIT. EXIT.                                                          
004750*                                                                         
004760 215-COPY-CATALOGUE.                                                      
004770     MOVE TILE-ID(WS-TILE-IX)   TO WS-TILE-ID(WS-TILE-IX)                 
004780     MOVE TILE-SIZE(WS-TILE-IX) TO WS-TILE-SIZE(WS-TILE-IX)               
004790     MOVE TILE-COST(WS-TILE-IX) TO WS-TILE-COST(WS-TILE-IX)               
004800     MOVE ZERO TO WS-TILE-USED-COUNT(WS-TILE-IX)                          
004810     IF WS-TILE-ID(WS-TILE-IX) = SPACES                                   
004820         MOVE "N" TO VALID-SWITCH                                         
004830     END-IF                                                               
004840     IF WS-TILE-SIZE(WS-TILE-IX) < 1                                      
004850         MOVE "N" TO VALID-SWITCH                                         
004860     END-IF                                                               
004870     IF WS-TILE-COST(WS-TILE-IX) < 1                                      
004880         MOVE "N" TO VALID-SWITCH                                         
004890     END-IF                                                               
004900     .                                                                    
004910 215-EXIT. EXIT.                                                          
004920*                                                                         
004930*****************************************************************         
004940* 220-CHECK-EMPTY-ROOM                                                    
004950*****************************************************************         
004960 220-CHECK-EMPTY-ROOM.                                                    
004970     IF ROOM-L = 0 OR ROOM-W = 0                                          
004980         MOVE "Y" TO EMPTY-SWITCH                                         
004990     END-IF                                                               
005000     .                                                                    
005010 220-EXIT. EXIT.                                                          
005020*                                                                         
005030*****************************************************************         
005040* 230-RESOLVE-MODE - BLANK MODE DEFAULTS TO ADVANCED.  THE                
005050* COMPARE IS CASE-INSENSITIVE SO WE FORCE-UPPERCASE THE WORK              
005060* COPY ONE BYTE AT A TIME BEFORE COMPARING IT TO "SIMPLE".                
005070*****************************************************************         
005080 230-RESOLVE-MODE.                                                        
005090     MOVE "A" TO MODE-SWITCH                                              
005100     MOVE REQ-MODE TO MODE-WORK                                           
005110     IF MODE-WORK NOT = SPACES                                            
005120         PERFORM 235-UPPERCASE-MODE THRU 235-EXIT                         
005130             VARYING MODE-BYTE-IX FROM 1 BY 1                             
005140             UNTIL MODE-BYTE-IX > 8                                       
005150         IF MODE-WORK = "SIMPLE  "                                        
005160             MOVE "S" TO MODE-SWITCH                                      
005170         END-IF                                                           
005180     END-IF                                                               
005190     IF USE-SIMPLE                                                        
005200         MOVE "SIMPLE  " TO RES-MODE                                      
005210     ELSE                                                                 
005220         MOVE "ADVANCED" TO RES-MODE                                      
005230     END-IF                                                               
005240     .                                                                    
005250 230-EXIT. EXIT.                                                          
005260*                                                                         
005270 235-UPPERCASE-MODE.                                                      
005280     IF MODE-CHAR(MODE-BYTE-IX) >= "a"                                    
005290         AND MODE-CHAR(MODE-BYTE-IX) <= "z"                               
005300         PERFORM 237-FIND-ALPHA-POSN THRU 237-EXIT                        
005310         MOVE UPPER-ALPHA(ALPHA-POSN:1)                                   
005320             TO MODE-CHAR(MODE-BYTE-IX)                                   
005330     END-IF                                                               
005340     .                                                                    
005350 235-EXIT. EXIT.                                                          
005360*                                                                         
005370 237-FIND-ALPHA-POSN.                                                     
005380     MOVE 1 TO ALPHA-POSN                                                 
005390     PERFORM 238-STEP-ALPHA-POSN THRU 238-EXIT                            
005400         UNTIL LOWER-ALPHA(ALPHA-POSN:1)                                  
005410             = MODE-CHAR(MODE-BYTE-IX)                                    
005420     .                                                                    
005430 237-EXIT. EXIT.                                                          
005440*                                                                         
005450 238-STEP-ALPHA-POSN.                                                     
005460     ADD 1 TO ALPHA-POSN                                                  
005470     .                                                                    
005480 238-EXIT. EXIT.                                                          
005490*                                                                         
005500*****************************************************************         
005510* 250-BUILD-EMPTY-RESULT / 260-BUILD-ERROR-RESULT                         
005520*****************************************************************         
005530 250-BUILD-EMPTY-RESULT.                                                  
005540     MOVE ZERO TO RES-TOTAL-COST                                          
005550     PERFORM 255-CLEAR-USAGE-LINE THRU 255-EXIT                           
005560         VARYING WS-TILE-IX FROM 1 BY 1                                   
005570         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
005580*    04/30/14 RQ-0086 - SORT ADDED SO THE EMPTY RESULT COMES              
005590*    OUT IN ASCENDING TILE ID LIKE EVERY OTHER RESULT TYPE.               
005600     PERFORM 610-SORT-USAGE-BY-ID THRU 610-EXIT                           
005610     MOVE "Empty room: L or W is zero, no tiles required."                
005620         TO EXPLANATION                                                   
005630     .                                                                    
005640 250-EXIT. EXIT.                                                          
005650*                                                                         
005660 255-CLEAR-USAGE-LINE.                                                    
005670     MOVE WS-TILE-ID(WS-TILE-IX)   TO USE-ID(WS-TILE-IX)                  
005680     MOVE WS-TILE-SIZE(WS-TILE-IX) TO USE-SIZE(WS-TILE-IX)                
005690     MOVE ZERO TO USE-COUNT(WS-TILE-IX)                                   
005700     MOVE ZERO TO USE-COST(WS-TILE-IX)                                    
005710     .                                                                    
005720 255-EXIT. EXIT.                                                          
005730*                                                                         
005740 260-BUILD-ERROR-RESULT.                                                  
005750     MOVE "ER" TO RES-STATUS                                              
005760     MOVE SPACES TO RES-MODE                                              
005770     MOVE ZERO TO RES-TOTAL-COST                                          
005780     MOVE SPACES TO EXPLANATION                                           
005790     MOVE "Validation error: tile count or catalogue entry"               
005800         TO EXPLANATION(1:53)                                             
005810     MOVE " invalid." TO EXPLANATION(54:9)                                
005820     .                                                                    
005830 260-EXIT. EXIT.                                                          
005840*                                                                         
005850*****************************************************************         
005860* 300-SIMPLE-SOLVE - SINGLE-TILE-TYPE CEILING-COVER COSTING.              
005870* FOR EACH CATALOGUE TILE, COUNT = CEIL(L/SIZE) * CEIL(W/SIZE),           
005880* COST = COUNT * UNIT COST.  CHEAPEST TILE WINS; FIRST TILE IN            
005890* CATALOGUE ORDER WINS A TIE (CHANGE LOG 01/05/91).                       
005900*****************************************************************         
005910 300-SIMPLE-SOLVE.                                                        
005920     MOVE DP-SENTINEL TO SIMPLE-BEST-COST                                 
005930     MOVE ZERO TO SIMPLE-BEST-IX                                          
005940     PERFORM 310-PRICE-ONE-TILE-TYPE THRU 310-EXIT                        
005950         VARYING WS-TILE-IX FROM 1 BY 1                                   
005960         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
005970     PERFORM 320-BUILD-SIMPLE-EXPLANATION THRU 320-EXIT                   
005980     .                                                                    
005990 300-EXIT. EXIT.                                                          
006000*                                                                         
006010 310-PRICE-ONE-TILE-TYPE.                                                 
006020     COMPUTE SIMPLE-COUNT-L =                                             
006030         (ROOM-L + WS-TILE-SIZE(WS-TILE-IX) - 1)                          
006040             / WS-TILE-SIZE(WS-TILE-IX)                                   
006050     COMPUTE SIMPLE-COUNT-W =                                             
006060         (ROOM-W + WS-TILE-SIZE(WS-TILE-IX) - 1)                          
006070             / WS-TILE-SIZE(WS-TILE-IX)                                   
006080     COMPUTE SIMPLE-COUNT =                                               
006090         SIMPLE-COUNT-L * SIMPLE-COUNT-W                                  
006100     COMPUTE SIMPLE-COST =                                                
006110         SIMPLE-COUNT * WS-TILE-COST(WS-TILE-IX)                          
006120     IF SIMPLE-COST < SIMPLE-BEST-COST                                    
006130         MOVE SIMPLE-COST TO SIMPLE-BEST-COST                             
006140         SET SIMPLE-BEST-IX TO WS-TILE-IX                                 
006150     END-IF                                                               
006160     .                                                                    
006170 310-EXIT. EXIT.                                                          
006180*                                                                         
006190 320-BUILD-SIMPLE-EXPLANATION.                                            
006200     PERFORM 325-SET-SIMPLE-USAGE THRU 325-EXIT                           
006210         VARYING WS-TILE-IX FROM 1 BY 1                                   
006220         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
006230     MOVE WS-TILE-SIZE(SIMPLE-BEST-IX) TO NUM-EDIT-5                      
006240     MOVE USE-COUNT(SIMPLE-BEST-IX) TO NUM-EDIT-9                         
006250     MOVE SIMPLE-BEST-COST TO NUM-EDIT-11                                 
006260     MOVE SPACES TO EXPLANATION                                           
006270     STRING                                                               
006280         "Simple mode: Used single tile type "                            
006290             DELIMITED BY SIZE                                            
006300         WS-TILE-ID(SIMPLE-BEST-IX) DELIMITED BY SIZE                     
006310         " (size " DELIMITED BY SIZE                                      
006320         NUM-EDIT-5 DELIMITED BY SIZE                                     
006330         ") with count = ceil(L/s) * ceil(W/s) = "                        
006340             DELIMITED BY SIZE                                            
006350         NUM-EDIT-9 DELIMITED BY SIZE                                     
006360         " tiles. Total cost: " DELIMITED BY SIZE                         
006370         NUM-EDIT-11 DELIMITED BY SIZE                                    
006380         INTO EXPLANATION                                                 
006390     .                                                                    
006400 320-EXIT. EXIT.                                                          
006410*                                                                         
006420 325-SET-SIMPLE-USAGE.                                                    
006430     MOVE WS-TILE-ID(WS-TILE-IX)   TO USE-ID(WS-TILE-IX)                  
006440     MOVE WS-TILE-SIZE(WS-TILE-IX) TO USE-SIZE(WS-TILE-IX)                
006450     IF WS-TILE-IX = SIMPLE-BEST-IX                                       
006460         MOVE SIMPLE-BEST-COST TO USE-COST(WS-TILE-IX)                    
006470         COMPUTE USE-COUNT(WS-TILE-IX) =                                  
006480             ((ROOM-L + WS-TILE-SIZE(WS-TILE-IX) - 1)                     
006490                 / WS-TILE-SIZE(WS-TILE-IX))                              
006500             * ((ROOM-W + WS-TILE-SIZE(WS-TILE-IX) - 1)                   
006510                 / WS-TILE-SIZE(WS-TILE-IX))                              
006520     ELSE                                                                 
006530         MOVE ZERO TO USE-COUNT(WS-TILE-IX)                               
006540         MOVE ZERO TO USE-COST(WS-TILE-IX)                                
006550     END-IF                                                               
006560     MOVE SIMPLE-BEST-COST TO RES-TOTAL-COST                              
006570     .                                                                    
006580 325-EXIT. EXIT.                                                          
006590*                                                                         
006600*****************************************************************         
006610* 400-ADVANCED-SOLVE - AREA-BASED GUILLOTINE DP, THE PRIMARY              
006620* "ADVANCED" PATH.  ROOMS OVER 500 ON EITHER SIDE FALL BACK TO            
006630* THE SIMPLE SOLVE (CHANGE LOG 02/20/90).                                 
006640*****************************************************************         
006650 400-ADVANCED-SOLVE.                                                      
006660     IF ROOM-L > 500 OR ROOM-W > 500                                      
006670         PERFORM 300-SIMPLE-SOLVE THRU 300-EXIT                           
006680         GO TO 400-EXIT                                                   
006690     END-IF                                                               
006700     COMPUTE DP-L-MAX = ROOM-L + 1                                        
006710     COMPUTE DP-W-MAX = ROOM-W + 1                                        
006720     PERFORM 410-BUILD-DP-TABLE THRU 410-EXIT                             
006730     IF DP-COST(DP-L-MAX, DP-W-MAX) = ZERO                                
006740         AND (ROOM-L NOT = 0 AND ROOM-W NOT = 0)                          
006750         PERFORM 300-SIMPLE-SOLVE THRU 300-EXIT                           
006760         GO TO 400-EXIT                                                   
006770     END-IF                                                               
006780     PERFORM 420-RECONSTRUCT-COUNTS THRU 420-EXIT                         
006790     MOVE DP-COST(DP-L-MAX, DP-W-MAX) TO RES-TOTAL-COST                   
006800     PERFORM 430-SET-USAGE-FROM-COUNTS THRU 430-EXIT                      
006810         VARYING WS-TILE-IX FROM 1 BY 1                                   
006820         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
006830     MOVE SPACES TO EXPLANATION                                           
006840     MOVE "Advanced mode: used guillotine DP to compute"                  
006850         TO EXPLANATION(1:45)                                             
006860     MOVE " mixed-tile" TO EXPLANATION(46:11)                             
006870     MOVE " minimal cost" TO EXPLANATION(57:13)                           
006880     .                                                                    
006890 400-EXIT. EXIT.                                                          
006900*                                                                         
006910*****************************************************************         
006920* 410-BUILD-DP-TABLE - DP-ROW/DP-COL SUBSCRIPT N = RECTANGLE OF           
006930* SIDE N-1.  SUBSCRIPT 1 (SIDE 0) IS THE BASE CASE, COST ZERO,            
006940* SAME AS A BOUNDARY ROW ON THE CNWYLIFE GRID.                            
006950*****************************************************************         
006960 410-BUILD-DP-TABLE.                                                      
006970     PERFORM 411-CLEAR-BASE-ROW THRU 411-EXIT                             
006980         VARYING DP-W-IX FROM 1 BY 1 UNTIL DP-W-IX > DP-W-MAX             
006990     PERFORM 412-CLEAR-BASE-COL THRU 412-EXIT                             
007000         VARYING DP-L-IX FROM 1 BY 1 UNTIL DP-L-IX > DP-L-MAX             
007010     PERFORM 413-FILL-DP-ROW THRU 413-EXIT                                
007020         VARYING DP-L FROM 1 BY 1 UNTIL DP-L > ROOM-L                     
007030     .                                                                    
007040 410-EXIT. EXIT.                                                          
007050*                                                                         
007060 411-CLEAR-BASE-ROW.                                                      
007070     MOVE ZERO TO DP-COST(1, DP-W-IX)                                     
007080     SET DP-IS-NONE(1, DP-W-IX) TO TRUE                                   
007090     .                                                                    
007100 411-EXIT. EXIT.                                                          
007110*                                                                         
007120 412-CLEAR-BASE-COL.                                                      
007130     MOVE ZERO TO DP-COST(DP-L-IX, 1)                                     
007140     SET DP-IS-NONE(DP-L-IX, 1) TO TRUE                                   
007150     .                                                                    
007160 412-EXIT. EXIT.                                                          
007170*                                                                         
007180 413-FILL-DP-ROW.                                                         
007190     PERFORM 414-FILL-DP-CELL THRU 414-EXIT                               
007200         VARYING DP-W FROM 1 BY 1 UNTIL DP-W > ROOM-W                     
007210     .                                                                    
007220 413-EXIT. EXIT.                                                          
007230*                                                                         
007240*****************************************************************         
007250* 414-FILL-DP-CELL - TAKES THE MINIMUM OF EVERY SINGLE TILE               
007260* TYPE COSTING THE WHOLE L*W AREA, EVERY HORIZONTAL CUT AND               
007270* EVERY VERTICAL CUT.  DP-L-IX/DP-W-IX ARE THE ONE-BASED TABLE            
007280* SUBSCRIPTS; DP-L/DP-W ARE THE ACTUAL (ZERO-BASED) SIDES.                
007290*****************************************************************         
007300 414-FILL-DP-CELL.                                                        
007310     SET DP-L-IX TO DP-L                                                  
007320     SET DP-L-IX UP BY 1                                                  
007330     SET DP-W-IX TO DP-W                                                  
007340     SET DP-W-IX UP BY 1                                                  
007350     MOVE DP-SENTINEL TO DP-COST(DP-L-IX, DP-W-IX)                        
007360     SET DP-IS-NONE(DP-L-IX, DP-W-IX) TO TRUE                             
007370     COMPUTE DP-AREA = DP-L * DP-W                                        
007380     PERFORM 415-TRY-EACH-TILE-TYPE THRU 415-EXIT                         
007390         VARYING WS-TILE-IX FROM 1 BY 1                                   
007400         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
007410     PERFORM 416-TRY-HORIZONTAL-CUTS THRU 416-EXIT                        
007420         VARYING DP-CUT-X FROM 1 BY 1                                     
007430         UNTIL DP-CUT-X > DP-L - 1                                        
007440     PERFORM 417-TRY-VERTICAL-CUTS THRU 417-EXIT                          
007450         VARYING DP-CUT-Y FROM 1 BY 1                                     
007460         UNTIL DP-CUT-Y > DP-W - 1                                        
007470     .                                                                    
007480 414-EXIT. EXIT.                                                          
007490*                                                                         
007500 415-TRY-EACH-TILE-TYPE.                                                  
007510     COMPUTE DP-TILE-COUNT =                                              
007520         (DP-AREA + WS-TILE-SIZE(WS-TILE-IX) - 1)                         
007530             / WS-TILE-SIZE(WS-TILE-IX)                                   
007540     COMPUTE DP-CANDIDATE =                                               
007550         DP-TILE-COUNT * WS-TILE-COST(WS-TILE-IX)                         
007560     IF DP-CANDIDATE < DP-COST(DP-L-IX, DP-W-IX)                          
007570         MOVE DP-CANDIDATE TO DP-COST(DP-L-IX, DP-W-IX)                   
007580         SET DP-IS-TILE(DP-L-IX, DP-W-IX) TO TRUE                         
007590         SET DP-TILE-IDX(DP-L-IX, DP-W-IX) TO WS-TILE-IX                  
007600     END-IF                                                               
007610     .                                                                    
007620 415-EXIT. EXIT.                                                          
007630*                                                                         
007640 416-TRY-HORIZONTAL-CUTS.                                                 
007650     COMPUTE DP-CANDIDATE =                                               
007660         DP-COST(DP-CUT-X + 1, DP-W-IX)                                   
007670         + DP-COST(DP-L - DP-CUT-X + 1, DP-W-IX)                          
007680     IF DP-CANDIDATE < DP-COST(DP-L-IX, DP-W-IX)                          
007690         MOVE DP-CANDIDATE TO DP-COST(DP-L-IX, DP-W-IX)                   
007700         SET DP-IS-CUT-HORIZ(DP-L-IX, DP-W-IX) TO TRUE                    
007710         MOVE DP-CUT-X TO DP-CUT-AT(DP-L-IX, DP-W-IX)                     
007720     END-IF                                                               
007730     .                                                                    
007740 416-EXIT. EXIT.                                                          
007750*                                                                         
007760 417-TRY-VERTICAL-CUTS.                                                   
007770     COMPUTE DP-CANDIDATE =                                               
007780         DP-COST(DP-L-IX, DP-CUT-Y + 1)                                   
007790         + DP-COST(DP-L-IX, DP-W - DP-CUT-Y + 1)                          
007800     IF DP-CANDIDATE < DP-COST(DP-L-IX, DP-W-IX)                          
007810         MOVE DP-CANDIDATE TO DP-COST(DP-L-IX, DP-W-IX)                   
007820         SET DP-IS-CUT-VERT(DP-L-IX, DP-W-IX) TO TRUE                     
007830         MOVE DP-CUT-Y TO DP-CUT-AT(DP-L-IX, DP-W-IX)                     
007840     END-IF                                                               
007850     .                                                                    
007860 417-EXIT. EXIT.                                                          
007870*                                                                         
007880*****************************************************************         
007890* 420-RECONSTRUCT-COUNTS - WALKS THE DECISION TABLE FROM                  
007900* (L,W) USING AN EXPLICIT STACK RATHER THAN RECURSIVE PERFORM.            
007910* A TILE DECISION ADDS ITS COUNT TO THAT CATALOGUE ENTRY; A               
007920* CUT DECISION PUSHES BOTH HALVES BACK ONTO THE STACK (FIXED              
007930* 09/09/94 - THE SECOND HALF WAS BEING DROPPED).                          
007940*****************************************************************         
007950 420-RECONSTRUCT-COUNTS.                                                  
007960     MOVE ZERO TO STACK-TOP                                               
007970     PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                             
007980     MOVE ROOM-L TO STACK-L(STACK-TOP)                                    
007990     MOVE ROOM-W TO STACK-W(STACK-TOP)                                    
008000     PERFORM 425-POP-AND-WALK THRU 425-EXIT                               
008010         UNTIL STACK-TOP = 0                                              
008020     .                                                                    
008030 420-EXIT. EXIT.                                                          
008040*                                                                         
008050 421-PUSH-RECTANGLE.                                                      
008060     ADD 1 TO STACK-TOP                                                   
008070     .                                                                    
008080 421-EXIT. EXIT.                                                          
008090*                                                                         
008100 425-POP-AND-WALK.                                                        
008110     SET STACK-IX TO STACK-TOP                                            
008120     MOVE STACK-L(STACK-IX) TO DP-L                                       
008130     MOVE STACK-W(STACK-IX) TO DP-W                                       
008140     SUBTRACT 1 FROM STACK-TOP                                            
008150     IF DP-L = 0 OR DP-W = 0                                              
008160         GO TO 425-EXIT                                                   
008170     END-IF                                                               
008180     SET DP-L-IX TO DP-L                                                  
008190     SET DP-L-IX UP BY 1                                                  
008200     SET DP-W-IX TO DP-W                                                  
008210     SET DP-W-IX UP BY 1                                                  
008220     EVALUATE TRUE                                                        
008230         WHEN DP-IS-TILE(DP-L-IX, DP-W-IX)                                
008240             PERFORM 426-CREDIT-TILE-USE THRU 426-EXIT                    
008250         WHEN DP-IS-CUT-HORIZ(DP-L-IX, DP-W-IX)                           
008260             MOVE DP-CUT-AT(DP-L-IX, DP-W-IX) TO DP-CUT-X                 
008270             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008280             MOVE DP-CUT-X TO STACK-L(STACK-TOP)                          
008290             MOVE DP-W TO STACK-W(STACK-TOP)                              
008300             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008310             COMPUTE STACK-L(STACK-TOP) =                                 
008320                 DP-L - DP-CUT-X                                          
008330             MOVE DP-W TO STACK-W(STACK-TOP)                              
008340         WHEN DP-IS-CUT-VERT(DP-L-IX, DP-W-IX)                            
008350             MOVE DP-CUT-AT(DP-L-IX, DP-W-IX) TO DP-CUT-Y                 
008360             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008370             MOVE DP-L TO STACK-L(STACK-TOP)                              
008380             MOVE DP-CUT-Y TO STACK-W(STACK-TOP)                          
008390             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008400             MOVE DP-L TO STACK-L(STACK-TOP)                              
008410             COMPUTE STACK-W(STACK-TOP) =                                 
008420                 DP-W - DP-CUT-Y                                          
008430         WHEN OTHER                                                       
008440             CONTINUE                                                     
008450     END-EVALUATE                                                         
008460     .                                                                    
008470 425-EXIT. EXIT.                                                          
008480*                                                                         
008490 426-CREDIT-TILE-USE.                                                     
008500     SET WS-TILE-IX TO DP-TILE-IDX(DP-L-IX, DP-W-IX)                      
008510     COMPUTE DP-AREA = DP-L * DP-W                                        
008520     COMPUTE DP-TILE-COUNT =                                              
008530         (DP-AREA + WS-TILE-SIZE(WS-TILE-IX) - 1)                         
008540             / WS-TILE-SIZE(WS-TILE-IX)                                   
008550     ADD DP-TILE-COUNT TO WS-TILE-USED-COUNT(WS-TILE-IX)                  
008560     .                                                                    
008570 426-EXIT. EXIT.                                                          
008580*                                                                         
008590 430-SET-USAGE-FROM-COUNTS.                                               
008600     MOVE WS-TILE-ID(WS-TILE-IX)   TO USE-ID(WS-TILE-IX)                  
008610     MOVE WS-TILE-SIZE(WS-TILE-IX) TO USE-SIZE(WS-TILE-IX)                
008620     MOVE WS-TILE-USED-COUNT(WS-TILE-IX) TO USE-COUNT(WS-TILE-IX)         
008630     COMPUTE USE-COST(WS-TILE-IX) =                                       
008640         WS-TILE-USED-COUNT(WS-TILE-IX) * WS-TILE-COST(WS-TILE-IX)        
008650     .                                                                    
008660 430-EXIT. EXIT.                                                          
008670*                                                                         
008680*****************************************************************         
008690* 600-BUILD-RESULT - USAGE LINES ARE ALREADY POPULATED BY THE             
008700* CHOSEN SOLVER; THIS JUST FORCES THE CATALOGUE-ORDER TABLE               
008710* INTO ASCENDING TILE-ID ORDER BEFORE THE RECORD IS WRITTEN.              
008720*****************************************************************         
008730 600-BUILD-RESULT.                                                        
008740     PERFORM 610-SORT-USAGE-BY-ID THRU 610-EXIT                           
008750     .                                                                    
008760 600-EXIT. EXIT.                                                          
008770*                                                                         
008780*****************************************************************         
008790* 610-SORT-USAGE-BY-ID - A PLAIN BUBBLE SORT OVER AT MOST 10              
008800* ENTRIES.  RES-USAGE IS PART OF THE OUTPUT RECORD SO IT IS               
008810* SORTED DIRECTLY RATHER THAN THE WS-TILE-CATALOGUE COPY.                 
008820*****************************************************************         
008830 610-SORT-USAGE-BY-ID.                                                    
008840     MOVE "Y" TO SORT-SWAPPED                                             
008850     PERFORM 615-ONE-SORT-PASS THRU 615-EXIT                              
008860         UNTIL NOT A-SWAP-WAS-MADE                                        
008870     .                                                                    
008880 610-EXIT. EXIT.                                                          
008890*                                                                         
008900 615-ONE-SORT-PASS.                                                       
008910     MOVE "N" TO SORT-SWAPPED                                             
008920     PERFORM 617-COMPARE-ADJACENT THRU 617-EXIT                           
008930         VARYING SORT-IX FROM 1 BY 1                                      
008940         UNTIL SORT-IX > WS-TILE-COUNT-IN-USE - 1                         
008950     .                                                                    
008960 615-EXIT. EXIT.                                                          
008970*                                                                         
008980 617-COMPARE-ADJACENT.                                                    
008990     COMPUTE SORT-JX = SORT-IX + 1                                        
009000     IF USE-ID(SORT-IX) > USE-ID(SORT-JX)                                 
009010         MOVE RES-USAGE(SORT-IX) TO SORT-HOLD                             
009020         MOVE RES-USAGE(SORT-JX) TO RES-USAGE(SORT-IX)                    
009030         MOVE SORT-HOLD TO RES-USAGE(SORT-JX)                             
009040         MOVE "Y" TO SORT-SWAPPED                                         
009050     END-IF                                                               
009060     .                                                                    
009070 617-EXIT. EXIT.                                                          
009080*                                                                         
009090*****************************************************************         
009100* 500-WRITE-RESULT                                                        
009110*****************************************************************         
009120 500-WRITE-RESULT.                                                        
009130     WRITE RESULT-REC                                                     
009140     IF RESULT-STATUS NOT = "00"                                          
009150         DISPLAY "TILECOST - RESULT-FILE WRITE FAILED FOR "               
009160             RES-REQ-ID " STATUS = " RESULT-STATUS                        
009170     END-IF                                                               
009180     .                                                                    
009190 500-EXIT. EXIT.                                                          
009200*                                                                         
009210*****************************************************************         
009220* 700-WRITE-REPORT-LINES - HEADER, ONE DETAIL LINE PER USED               
009230* TILE, THE EXPLANATION LINE AND (WHEN BOTH SIDES ARE 50 OR               
009240* LESS) THE GRID VISUALIZATION BLOCK.                                     
009250*****************************************************************         
009260 700-WRITE-REPORT-LINES.                                                  
009270     MOVE SPACES TO PRINT-LINE                                            
009280     STRING "REQ " RES-REQ-ID " MODE " RES-MODE                           
009290         " STATUS " RES-STATUS DELIMITED BY SIZE                          
009300         INTO PRINT-TEXT                                                  
009310     MOVE PRINT-LINE TO REPORT-REC                                        
009320     WRITE REPORT-REC                                                     
009330     MOVE RES-TOTAL-COST TO NUM-EDIT-9                                    
009340     MOVE SPACES TO PRINT-LINE                                            
009350     STRING "  TOTAL COST: " NUM-EDIT-9                                   
009360         DELIMITED BY SIZE INTO PRINT-TEXT                                
009370     MOVE PRINT-LINE TO REPORT-REC                                        
009380     WRITE REPORT-REC                                                     
009390     IF VALID-REQUEST                                                     
009400         PERFORM 705-WRITE-USAGE-DETAIL THRU 705-EXIT                     
009410             VARYING WS-TILE-IX FROM 1 BY 1                               
009420             UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                      
009430     END-IF                                                               
009440     MOVE SPACES TO PRINT-LINE                                            
009450     MOVE EXPLANATION TO PRINT-TEXT                                       
009460     MOVE PRINT-LINE TO REPORT-REC                                        
009470     WRITE REPORT-REC                                                     
009480     IF VALID-REQUEST AND NOT EMPTY-ROOM                                  
009490         AND ROOM-L NOT > 50 AND ROOM-W NOT > 50                          
009500         PERFORM 710-WRITE-GRID THRU 710-EXIT                             
009510     END-IF                                                               
009520     MOVE SPACES TO REPORT-REC                                            
009530     WRITE REPORT-REC                                                     
009540     .                                                                    
009550 700-EXIT. EXIT.                                                          
009560*                                                                         
009570 705-WRITE-USAGE-DETAIL.                                                  
009580     IF USE-COUNT(WS-TILE-IX) > ZERO                                      
009590         MOVE SPACES TO PRINT-LINE-R                                      
009600         MOVE "  TILE USED : " TO PL-TAG                                  
009610         MOVE USE-ID(WS-TILE-IX) TO PL-ID                                 
009620         MOVE USE-SIZE(WS-TILE-IX) TO NUM-EDIT-5                          
009630         MOVE NUM-EDIT-5 TO PL-SIZE                                       
009640         MOVE USE-COUNT(WS-TILE-IX) TO NUM-EDIT-9                         
009650         MOVE NUM-EDIT-9 TO PL-COUNT                                      
009660         MOVE USE-COST(WS-TILE-IX) TO NUM-EDIT-9                          
009670         MOVE NUM-EDIT-9 TO PL-COST                                       
009680         MOVE PRINT-LINE-R TO REPORT-REC                                  
009690         WRITE REPORT-REC                                                 
009700     END-IF                                                               
009710     .                                                                    
009720 705-EXIT. EXIT.                                                          
009730*                                                                         
009740*****************************************************************         
009750* 710-WRITE-GRID - AN L-ROW BY W-COLUMN BLOCK OF DOTS FOLLOWED            
009760* BY A LEGEND LINE PER USED TILE.  L AND W ARE BOTH 50 OR                 
009770* SMALLER BY THE TIME THIS PARAGRAPH IS REACHED.                          
009780*****************************************************************         
009790 710-WRITE-GRID.                                                          
009800     MOVE SPACES TO PRINT-LINE                                            
009810     MOVE "  GRID (L X W):" TO PRINT-TEXT                                 
009820     MOVE PRINT-LINE TO REPORT-REC                                        
009830     WRITE REPORT-REC                                                     
009840     PERFORM 715-WRITE-GRID-ROW THRU 715-EXIT                             
009850         VARYING GRID-ROW-IX FROM 1 BY 1                                  
009860         UNTIL GRID-ROW-IX > ROOM-L                                       
009870     PERFORM 720-WRITE-LEGEND-LINE THRU 720-EXIT                          
009880         VARYING WS-TILE-IX FROM 1 BY 1                                   
009890         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
009900     .                                                                    
009910 710-EXIT. EXIT.                                                          
009920*                                                                         
009930 715-WRITE-GRID-ROW.                                                      
009940     MOVE SPACES TO GRID-LINE                                             
009950     PERFORM 717-SET-GRID-DOT THRU 717-EXIT                               
009960         VARYING GRID-COL-IX FROM 1 BY 1                                  
009970         UNTIL GRID-COL-IX > ROOM-W                                       
009980     MOVE SPACES TO PRINT-LINE                                            
009990     MOVE GRID-LINE TO PRINT-TEXT                                         
010000     MOVE PRINT-LINE TO REPORT-REC                                        
010010     WRITE REPORT-REC                                                     
010020     .                                                                    
010030 715-EXIT. EXIT.                                                          
010040*                                                                         
010050 717-SET-GRID-DOT.                                                        
010060     MOVE "." TO GRID-LINE(GRID-COL-IX:1)                                 
010070     .                                                                    
010080 717-EXIT. EXIT.                                                          
010090*                                                                         
010100 720-WRITE-LEGEND-LINE.                                                   
010110     IF USE-COUNT(WS-TILE-IX) > ZERO                                      
010120         MOVE SPACES TO PRINT-LINE                                        
010130         MOVE USE-SIZE(WS-TILE-IX) TO NUM-EDIT-5                          
010140         MOVE USE-COUNT(WS-TILE-IX) TO NUM-EDIT-9                         
010150         STRING "  LEGEND " USE-ID(WS-TILE-IX)                            
010160             " (" NUM-EDIT-5 " x " NUM-EDIT-5 ") x "                      
010170             NUM-EDIT-9 DELIMITED BY SIZE                                 
010180             INTO PRINT-TEXT                                              
010190         MOVE PRINT-LINE TO REPORT-REC                                    
010200         WRITE REPORT-REC                                                 
010210     END-IF                                                               
010220     .                                                                    
010230 720-EXIT. EXIT.                                                          
010240*                                                                         
010250*****************************************************************         
010260* 900-WRITE-FINAL-TOTALS / 950-CLOSE-FILES                                
010270*****************************************************************         
010280 900-WRITE-FINAL-TOTALS.                                                  
010290     MOVE SPACES TO REPORT-REC                                            
010300     WRITE REPORT-REC                                                     
010310     MOVE SPACES TO PRINT-LINE                                            
010320     MOVE "CONTROL TOTALS" TO PRINT-TEXT                                  
010330     MOVE PRINT-LINE TO REPORT-REC                                        
010340     WRITE REPORT-REC                                                     
010350     MOVE COUNT-READ TO NUM-EDIT-9                                        
010360     MOVE SPACES TO PRINT-LINE                                            
010370     STRING "  REQUESTS READ    : " NUM-EDIT-9                            
010380         DELIMITED BY SIZE INTO PRINT-TEXT                                
010390     MOVE PRINT-LINE TO REPORT-REC                                        
010400     WRITE REPORT-REC                                                     
010410     MOVE COUNT-OK TO NUM-EDIT-9                                          
010420     MOVE SPACES TO PRINT-LINE                                            
010430     STRING "  REQUESTS OK      : " NUM-EDIT-9                            
010440         DELIMITED BY SIZE INTO PRINT-TEXT                                
010450     MOVE PRINT-LINE TO REPORT-REC                                        
010460     WRITE REPORT-REC                                                     
010470     MOVE COUNT-ERROR TO NUM-EDIT-9                                       
010480     MOVE SPACES TO PRINT-LINE                                            
010490     STRING "  REQUESTS IN ERROR: " NUM-EDIT-9                            
010500         DELIMITED BY SIZE INTO PRINT-TEXT                                
010510     MOVE PRINT-LINE TO REPORT-REC                                        
010520     WRITE REPORT-REC                                                     
010530     MOVE GRAND-TOTAL TO NUM-EDIT-11                                      
010540     MOVE SPACES TO PRINT-LINE                                            
010550     STRING "  GRAND TOTAL COST : " NUM-EDIT-11                           
010560         DELIMITED BY SIZE INTO PRINT-TEXT                                
010570     MOVE PRINT-LINE TO REPORT-REC                                        
010580     WRITE REPORT-REC                                                     
010590     .                                                                    
010600 900-EXIT. EXIT.                                                          
010610*                                                                         
010620 950-CLOSE-FILES.                                                         
010630     CLOSE REQUEST-FILE                                                   
010640     CLOSE RESULT-FILE                                                    
010650     CLOSE REPORT-FILE                                                    
010660     .                                                                    
010670 950-EXIT. EXIT.                                                          
