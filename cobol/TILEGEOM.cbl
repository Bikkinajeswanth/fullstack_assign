000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    TILEGEOM.                                                 
000120 AUTHOR.        J-TRASK.                                                  
000130 INSTALLATION.  MIDTOWN MATERIALS DATA CENTER.                            
000140 DATE-WRITTEN.  04/22/1991.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.             
000170*                                                                         
000180*****************************************************************         
000190*  TILEGEOM  -  GEOMETRIC GUILLOTINE COSTING AND GRID PRINTOUT  *         
000200*                                                                *        
000210*  A SECOND WAY OF PRICING THE SAME TILING REQUEST AS TILECOST, *         
000220*  KEPT AROUND FOR SIDE-BY-SIDE COMPARISON RUNS AND FOR THE     *         
000230*  ESTIMATING DESK'S GRID PRINTOUTS.  INSTEAD OF COSTING THE    *         
000240*  WHOLE AREA OF A SUB-RECTANGLE BY TILE COUNT, THIS PROGRAM    *         
000250*  PLACES ONE TILE IN THE TOP-LEFT CORNER AND RECURSES ON THE   *         
000260*  TWO STRIPS THAT ARE LEFT OVER - SEE 415 BELOW.  THE NESTED   *         
000270*  GRID WORK TABLE IS BUILT THE SAME WAY THE LIFE-GAME GRID ON  *         
000280*  CNWYLIFE WAS BUILT (A ROW TABLE OF COLUMN TABLES, BOTH       *         
000290*  DEPENDING ON A RUN-TIME MAXIMUM).                            *         
000300*****************************************************************         
000310*                                                                         
000320*  CHANGE LOG                                                             
000330*                                                                         
000340*    04/22/91  JMT  0028  ORIGINAL CODING - GEOMETRIC GUILLOTINE  RQ-0028 
000350*                         DP, TOP-LEFT TILE PLACEMENT.                    
000360*    09/30/91  JMT  0030  FALLBACK TO SIMPLE MODE ADDED FOR ANY   RQ-0030 
000370*                         ROOM OVER 500 ON EITHER SIDE.                   
000380*    03/15/92  RCC  0034  FALLBACK ALSO FIRES WHEN THE DP COMES   RQ-0034 
000390*                         BACK ZERO FOR A NON-EMPTY ROOM - A              
000400*                         ZERO-COST DP RESULT IS NOT TRUSTED.             
000410*    11/08/93  JMT  0039  GRID WORK TABLE CONVERTED TO THE SAME   RQ-0039 
000420*                         ROW-OF-COLUMNS OCCURS DEPENDING ON              
000430*                         STYLE AS THE LIFE-GAME GRID, REPLACING          
000440*                         THE OLD FIXED 50-BYTE LINE BUFFER.              
000450*    07/19/95  RCC  0043  LEGEND LINE NOW SHOWS THE TILE'S FIRST  RQ-0043 
000460*                         GRID LETTER NEXT TO ITS USAGE COUNT.            
000470*    02/14/97  JMT  0048  REQUEST VALIDATION ALIGNED WITH         RQ-0048 
000480*                         TILECOST - BLANK ID OR ZERO SIZE/COST           
000490*                         NOW REJECTS THE WHOLE REQUEST.                  
000500*    12/30/98  RCC  0052  YEAR 2000 REVIEW - NO 2-DIGIT YEAR      RQ-0052 
000510*                         FIELDS IN THIS PROGRAM.  NO CODE                
000520*                         CHANGE REQUIRED.  SIGNED OFF Y2K AUDIT.         
000530*    06/06/01  JMT  0057  DP SENTINEL WIDENED TO MATCH TILECOST   RQ-0057 
000540*                         AFTER A 500X500 OVERFLOW ON TILECOST.           
000550*    10/21/04  RCC  0063  GRID LETTER TABLE NOW WRAPS PAST "Z"    RQ-0063 
000560*                         INSTEAD OF PRINTING BLANKS.                     
000570*    01/09/07  JMT  0068  MINOR - REPORT HEADER SPACING FIXED TO  RQ-0068 
000580*                         MATCH TILECOST.                                 
000590*    06/14/11  JMT  0074  SIMPLE MODE EXPLANATION NOW REPORTS THE RQ-0074 
000600*                         TILE SIZE TO MATCH TILECOST RQ-0076 -           
000610*                         AUDIT FOUND THE SENTENCE NAMED THE TILE         
000620*                         ID BUT NOT ITS SIZE.                            
000630*    09/08/11  RCC  0077  EXPLANATION AND THE PRINT-LINE TEXT     RQ-0077 
000640*                         FIELD WIDENED SO THE LONGER SENTENCE            
000650*                         FROM RQ-0074 NO LONGER TRUNCATES (SAME          
000660*                         FIX AS TILECOST RQ-0079).                       
000670*    10/03/11  JMT  0080  710-WRITE-GRID BANNER CORRECTED - THE   RQ-0080 
000680*                         GRID CELLS WERE NEVER STAMPED WITH A            
000690*                         TILE'S LETTER, ONLY CLEARED TO THE              
000700*                         PLACEHOLDER DOT.  THE LETTER HAS ONLY           
000710*                         EVER APPEARED ON THE LEGEND LINE.               
000720*    01/17/12  RCC  0083  SCALAR COUNTERS MOVED OUT OF THE 01     RQ-0083 
000730*                         GROUPS TO LEVEL 77 PER THE DP STANDARDS         
000740*                         REVIEW - NO FUNCTIONAL CHANGE.                  
000750*    03/19/14  JMT  0087  415-TRY-EACH-TILE-TYPE WAS LOOKING UP   RQ-0087 
000760*                         THE BOTTOM-LEFT STRIP AS DP(L, W-S)             
000770*                         INSTEAD OF DP(S, W-S) - THE SECOND COST         
000780*                         TERM USED THE FULL ROOM LENGTH'S INDEX          
000790*                         INSTEAD OF THE TILE SIZE'S.  OVERSTATED         
000800*                         THE DP CANDIDATE COST ANY TIME THE BEST         
000810*                         TILE WAS SMALLER THAN THE ROOM.  FIXED          
000820*                         426-CREDIT-TILE-USE TO MATCH - IT WAS           
000830*                         PUSHING THE SAME WRONG RECTANGLE ONTO           
000840*                         THE RECONSTRUCTION STACK.                       
000850*    04/30/14  RCC  0090  EMPTY ROOM RESULT NOW CALLS             RQ-0090 
000860*                         610-SORT-USAGE-BY-ID LIKE EVERY OTHER           
000870*                         PATH - SAME AUDIT FINDING AS TILECOST           
000880*                         RQ-0086.                                        
000890*    11/12/15  JMT  0093  SIMPLE MODE EXPLANATION SENTENCE NOW    RQ-0093 
000900*                         SPACES OUT THE CEIL(L/S) * CEIL(W/S)            
000910*                         OPERATOR TO MATCH THE WAREHOUSE COPY            
000920*                         FORMAT - NO CALCULATION CHANGE.                 
000930*    02/08/17  RCC  0096  WORKING-STORAGE NAMES THINNED OF THE    RQ-0096 
000940*                         "WS-" PREFIX WHERE NO OTHER FIELD IN            
000950*                         THE PROGRAM USES THE BARE NAME.  KEPT           
000960*                         THE PREFIX ON THE TILE-CATALOGUE WORK           
000970*                         TABLE (WS-TILE-ID/SIZE/COST, ETC.) SINCE        
000980*                         THE REQUEST RECORD ALREADY OWNS THE BARE        
000990*                         TILE-ID/TILE-SIZE/TILE-COST NAMES.  NO          
001000*                         FUNCTIONAL CHANGE.                              
001010*                                                                         
001020*****************************************************************         
001030*                                                                         
001040 ENVIRONMENT DIVISION.                                                    
001050 CONFIGURATION SECTION.                                                   
001060 SPECIAL-NAMES.                                                           
001070     C01 IS TOP-OF-FORM                                                   
001080     CLASS TILE-ALPHA IS "A" THRU "Z"                                     
001090     UPSI-0 IS TILEGEOM-RERUN-SW.                                         
001100*                                                                         
001110 INPUT-OUTPUT SECTION.                                                    
001120 FILE-CONTROL.                                                            
001130     SELECT REQUEST-FILE ASSIGN TO REQFILE                                
001140     ORGANIZATION IS SEQUENTIAL                                           
001150     FILE STATUS IS REQUEST-STATUS.                                       
001160*                                                                         
001170     SELECT RESULT-FILE ASSIGN TO GEORES                                  
001180     ORGANIZATION IS SEQUENTIAL                                           
001190     FILE STATUS IS RESULT-STATUS.                                        
001200*                                                                         
001210     SELECT REPORT-FILE ASSIGN TO GEORPT                                  
001220     ORGANIZATION IS SEQUENTIAL                                           
001230     FILE STATUS IS REPORT-STATUS.                                        
001240*                                                                         
001250* //TILEGEOM JOB 1,NOTIFY=&SYSUID                                         
001260* //***************************************************/                  
001270* //COBRUN  EXEC IGYWCL                                                   
001280* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(TILEGEOM),DISP=SHR                
001290* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(TILEGEOM),DISP=SHR                  
001300* //***************************************************/                  
001310* // IF RC = 0 THEN                                                       
001320* //***************************************************/                  
001330* //RUN     EXEC PGM=TILEGEOM                                             
001340* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
001350* //REQFILE   DD DSN=&SYSUID..TILING.REQUEST,DISP=SHR                     
001360* //GEORES    DD DSN=&SYSUID..TILING.GEORESULT,DISP=(NEW,CATLG)           
001370* //GEORPT    DD SYSOUT=*,OUTLIM=15000                                    
001380* //CEEDUMP   DD DUMMY                                                    
001390* //SYSUDUMP  DD DUMMY                                                    
001400* //***************************************************/                  
001410* // ELSE                                                                 
001420* // ENDIF                                                                
001430*                                                                         
001440 DATA DIVISION.                                                           
001450 FILE SECTION.                                                            
001460*                                                                         
001470 FD  REQUEST-FILE                                                         
001480     RECORD CONTAINS 150 CHARACTERS                                       
001490     RECORDING MODE F.                                                    
001500 01  REQUEST-REC.                                                         
001510     05  REQ-ID                     PIC X(06).                            
001520     05  REQ-L                      PIC 9(04).                            
001530     05  REQ-W                      PIC 9(04).                            
001540     05  REQ-MODE                   PIC X(08).                            
001550     05  REQ-TILE-COUNT             PIC 9(02).                            
001560     05  REQ-TILE OCCURS 10 TIMES.                                        
001570         10  TILE-ID                PIC X(04).                            
001580         10  TILE-SIZE              PIC 9(03).                            
001590         10  TILE-COST              PIC 9(05).                            
001600     05  FILLER                     PIC X(06).                            
001610*                                                                         
001620 FD  RESULT-FILE                                                          
001630     RECORD CONTAINS 240 CHARACTERS                                       
001640     RECORDING MODE F.                                                    
001650 01  RESULT-REC.                                                          
001660     05  RES-REQ-ID                 PIC X(06).                            
001670     05  RES-MODE                   PIC X(08).                            
001680     05  RES-TOTAL-COST             PIC 9(09).                            
001690     05  RES-STATUS                 PIC X(02).                            
001700     05  RES-USAGE OCCURS 10 TIMES.                                       
001710         10  USE-ID                 PIC X(04).                            
001720         10  USE-SIZE               PIC 9(03).                            
001730         10  USE-COUNT              PIC 9(05).                            
001740         10  USE-COST               PIC 9(09).                            
001750     05  FILLER                     PIC X(05).                            
001760*                                                                         
001770 FD  REPORT-FILE                                                          
001780     RECORD CONTAINS 132 CHARACTERS                                       
001790     RECORDING MODE F.                                                    
001800 01  REPORT-REC                     PIC X(132).                           
001810*                                                                         
001820 WORKING-STORAGE SECTION.                                                 
001830*                                                                         
001840 01  FILE-STATUSES.                                                       
001850     05  REQUEST-STATUS          PIC X(02) VALUE "00".                    
001860     05  RESULT-STATUS           PIC X(02) VALUE "00".                    
001870     05  REPORT-STATUS           PIC X(02) VALUE "00".                    
001880     05  FILLER                     PIC X(02).                            
001890*                                                                         
001900 01  SWITCHES.                                                            
001910     05  EOF-SWITCH              PIC X(01) VALUE "N".                     
001920         88  EOF-REQUEST-FILE                 VALUE "Y".                  
001930     05  VALID-SWITCH            PIC X(01) VALUE "N".                     
001940         88  VALID-REQUEST                 VALUE "Y".                     
001950     05  EMPTY-SWITCH            PIC X(01) VALUE "N".                     
001960         88  EMPTY-ROOM                     VALUE "Y".                    
001970     05  MODE-SWITCH             PIC X(01) VALUE "A".                     
001980         88  USE-SIMPLE                     VALUE "S".                    
001990         88  USE-ADVANCED                   VALUE "A".                    
002000     05  FILLER                     PIC X(04).                            
002010*                                                                         
002020 01  CONTROL-TOTALS.                                                      
002030     05  COUNT-READ              PIC 9(06) COMP.                          
002040     05  COUNT-OK                PIC 9(06) COMP.                          
002050     05  COUNT-ERROR             PIC 9(06) COMP.                          
002060     05  GRAND-TOTAL             PIC 9(11) COMP.                          
002070     05  FILLER                     PIC X(04).                            
002080*                                                                         
002090*---------------------------------------------------------------          
002100* WORKING COPY OF THE TILE CATALOGUE FOR THE CURRENT REQUEST.             
002110*---------------------------------------------------------------          
002120 77  WS-TILE-COUNT-IN-USE           PIC 9(02) COMP.                       
002130*                                                                         
002140 01  WS-TILE-CATALOGUE.                                                   
002150     05  WS-TILE-ENTRY OCCURS 10 TIMES INDEXED BY WS-TILE-IX.             
002160         10  WS-TILE-ID             PIC X(04).                            
002170         10  WS-TILE-SIZE           PIC 9(03) COMP.                       
002180         10  WS-TILE-COST           PIC 9(05) COMP.                       
002190         10  WS-TILE-USED-COUNT     PIC 9(09) COMP.                       
002200         10  WS-TILE-GRID-LTR       PIC X(01).                            
002210         10  FILLER                 PIC X(01).                            
002220     05  FILLER                     PIC X(04).                            
002230*                                                                         
002240 01  SORT-WORK.                                                           
002250     05  SORT-HOLD               PIC X(21).                               
002260     05  SORT-IX                 PIC 9(02) COMP.                          
002270     05  SORT-JX                 PIC 9(02) COMP.                          
002280     05  SORT-SWAPPED            PIC X(01) VALUE "N".                     
002290         88  A-SWAP-WAS-MADE               VALUE "Y".                     
002300     05  FILLER                     PIC X(04).                            
002310*                                                                         
002320*---------------------------------------------------------------          
002330* ROOM DIMENSIONS AND MODE-RESOLUTION WORK AREA.                          
002340*---------------------------------------------------------------          
002350 77  ROOM-L                      PIC 9(04) COMP.                          
002360 77  ROOM-W                      PIC 9(04) COMP.                          
002370*                                                                         
002380 01  MODE-WORK                   PIC X(08) VALUE SPACES.                  
002390 01  MODE-WORK-R REDEFINES MODE-WORK.                                     
002400     05  MODE-CHAR OCCURS 8 TIMES PIC X(01).                              
002410 77  MODE-BYTE-IX                PIC 9(02) COMP.                          
002420*                                                                         
002430 77  LOWER-ALPHA  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".           
002440 77  UPPER-ALPHA  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".           
002450 77  ALPHA-POSN                  PIC 9(02) COMP.                          
002460*                                                                         
002470*---------------------------------------------------------------          
002480* SIMPLE-MODE WORK FIELDS (THE FALLBACK PATH).                            
002490*---------------------------------------------------------------          
002500 77  SIMPLE-BEST-COST            PIC 9(11) COMP VALUE 0.                  
002510 77  SIMPLE-BEST-IX              PIC 9(02) COMP VALUE 0.                  
002520 77  SIMPLE-COUNT-L              PIC 9(06) COMP.                          
002530 77  SIMPLE-COUNT-W              PIC 9(06) COMP.                          
002540 77  SIMPLE-COUNT                PIC 9(09) COMP.                          
002550 77  SIMPLE-COST                 PIC 9(11) COMP.                          
002560*                                                                         
002570*---------------------------------------------------------------          
002580* ADVANCED-MODE (GEOMETRIC GUILLOTINE DP) WORK FIELDS.  DP-ROW            
002590* AND DP-COL ARE ONE-BASED THE SAME WAY AS ON TILECOST - ENTRY            
002600* N HOLDS THE RESULT FOR SIDE (N-1), SO A SIDE OF ZERO IS A               
002610* BOUNDARY ROW/COLUMN OF COST ZERO, NO DIFFERENT FROM THE                 
002620* UNCHANGABLE BOUNDARY CELLS ON THE LIFE-GAME GRID.                       
002630*---------------------------------------------------------------          
002640 77  DP-L-MAX                    PIC 9(03) COMP VALUE 1.                  
002650 77  DP-W-MAX                    PIC 9(03) COMP VALUE 1.                  
002660 77  DP-SENTINEL                 PIC 9(11) COMP                           
002670     VALUE 999999999.                                                     
002680*                                                                         
002690 01  DP-TABLE.                                                            
002700     05  DP-ROW OCCURS 1 TO 501 TIMES DEPENDING ON DP-L-MAX               
002710             INDEXED BY DP-L-IX.                                          
002720         10  DP-COL OCCURS 1 TO 501 TIMES DEPENDING ON DP-W-MAX           
002730                 INDEXED BY DP-W-IX.                                      
002740             15  DP-COST            PIC 9(11) COMP.                       
002750             15  DP-DECISION        PIC X(01).                            
002760                 88  DP-IS-TILE               VALUE "T".                  
002770                 88  DP-IS-CUT-HORIZ          VALUE "H".                  
002780                 88  DP-IS-CUT-VERT           VALUE "V".                  
002790                 88  DP-IS-NONE               VALUE "N".                  
002800             15  DP-TILE-IDX        PIC 9(02) COMP.                       
002810             15  DP-CUT-AT          PIC 9(03) COMP.                       
002820             15  FILLER             PIC X(01).                            
002830*                                                                         
002840 77  DP-L                        PIC 9(03) COMP.                          
002850 77  DP-W                        PIC 9(03) COMP.                          
002860 77  DP-CUT-X                    PIC 9(03) COMP.                          
002870 77  DP-CUT-Y                    PIC 9(03) COMP.                          
002880 77  DP-CANDIDATE                PIC 9(11) COMP.                          
002890 77  DP-SIDE-IX                  PIC 9(03) COMP.                          
002900 77  DP-SIDE-MAX                 PIC 9(03) COMP.                          
002910*                                                                         
002920*---------------------------------------------------------------          
002930* RECONSTRUCTION STACK - SAME EXPLICIT-STACK TECHNIQUE AS                 
002940* TILECOST.  THIS SHOP DOES NOT USE RECURSIVE PERFORM.                    
002950*---------------------------------------------------------------          
002960 77  STACK-TOP                   PIC 9(04) COMP VALUE 0.                  
002970 01  STACK-ENTRY OCCURS 1000 TIMES INDEXED BY STACK-IX.                   
002980     05  STACK-L                 PIC 9(03) COMP.                          
002990     05  STACK-W                 PIC 9(03) COMP.                          
003000     05  FILLER                     PIC X(01).                            
003010*                                                                         
003020*---------------------------------------------------------------          
003030* PRINT-LINE WORK AREA AND REPORT HEADER BLOCK.                           
003040*---------------------------------------------------------------          
003050 01  PRINT-LINE.                                                          
003060     05  PRINT-TEXT              PIC X(130).                              
003070     05  FILLER                     PIC X(02).                            
003080*                                                                         
003090 01  PRINT-LINE-R REDEFINES PRINT-LINE.                                   
003100     05  PL-TAG                  PIC X(14).                               
003110     05  PL-ID                   PIC X(06).                               
003120     05  PL-SIZE                 PIC X(10).                               
003130     05  PL-COUNT                PIC X(12).                               
003140     05  PL-COST                 PIC X(14).                               
003150     05  FILLER                     PIC X(76).                            
003160*                                                                         
003170 77  NUM-EDIT-5                  PIC ZZZZ9.                               
003180 77  NUM-EDIT-9                  PIC ZZZZZZZZ9.                           
003190 77  NUM-EDIT-11                 PIC Z(10)9.                              
003200*                                                                         
003210 77  EXPLANATION                 PIC X(130) VALUE SPACES.                 
003220*                                                                         
003230 01  RUN-DATE-TODAY.                                                      
003240     05  RUN-DATE-YY                PIC 99.                               
003250     05  RUN-DATE-MM                PIC 99.                               
003260     05  RUN-DATE-DD                PIC 99.                               
003270     05  FILLER                     PIC X(02).                            
003280*                                                                         
003290 01  REPORT-HEADER-LINES.                                                 
003300     05  RPT-HDR-LN1.                                                     
003310         10  FILLER                 PIC X(40)                             
003320             VALUE "ROOM TILING GEOMETRIC DP - COMPARE RUN".              
003330         10  FILLER                 PIC X(92) VALUE SPACES.               
003340     05  RPT-HDR-LN2.                                                     
003350         10  FILLER                 PIC X(16)                             
003360             VALUE "RUN DATE (YMD): ".                                    
003370         10  HDR-RUN-DATE           PIC 99/99/99.                         
003380         10  FILLER                 PIC X(108) VALUE SPACES.              
003390     05  RPT-HDR-LN3.                                                     
003400         10  FILLER                 PIC X(132)                            
003410             VALUE ALL "=".                                               
003420*                                                                         
003430 01  FILLER REDEFINES REPORT-HEADER-LINES.                                
003440     05  RPT-HDR-LN OCCURS 3 TIMES PIC X(132).                            
003450*                                                                         
003460 77  HEADER-IX                   PIC 9(02) COMP.                          
003470*                                                                         
003480*---------------------------------------------------------------          
003490* GRID VISUALIZATION WORK TABLE - A ROW TABLE OF COLUMN TABLES,           
003500* BOTH OCCURS ... DEPENDING ON A RUN-TIME MAXIMUM, BUILT THE              
003510* SAME WAY THE PREVIOUS-GENERATION / NEXT-GENERATION GRID ON              
003520* CNWYLIFE WAS BUILT.  SKIPPED ENTIRELY WHEN EITHER ROOM SIDE             
003530* IS OVER 50, PER THE ESTIMATING DESK'S REPORT SPECIFICATION.             
003540*---------------------------------------------------------------          
003550 77  GRID-L-MAX                  PIC 9(02) COMP VALUE 1.                  
003560 77  GRID-W-MAX                  PIC 9(02) COMP VALUE 1.                  
003570*                                                                         
003580 01  GRID-TABLE.                                                          
003590     05  GRID-ROW OCCURS 1 TO 50 TIMES DEPENDING ON                       
003600             GRID-L-MAX INDEXED BY GRID-ROW-IX.                           
003610         10  GRID-COL OCCURS 1 TO 50 TIMES DEPENDING ON                   
003620                 GRID-W-MAX INDEXED BY GRID-COL-IX                        
003630                 PIC X(01).                                               
003640*                                                                         
003650 77  PRINT-GRID-LINE             PIC X(50) VALUE SPACES.                  
003660 77  PRINT-GRID-IX               PIC 9(02) COMP.                          
003670*                                                                         
003680 PROCEDURE DIVISION.                                                      
003690*                                                                         
003700 100-MAIN-LINE.                                                           
003710     PERFORM 110-OPEN-FILES THRU 110-EXIT                                 
003720     PERFORM 120-INITIALIZE-TOTALS THRU 120-EXIT                          
003730     PERFORM 130-READ-REQUEST THRU 130-EXIT                               
003740     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT                            
003750         UNTIL EOF-REQUEST-FILE                                           
003760     PERFORM 900-WRITE-FINAL-TOTALS THRU 900-EXIT                         
003770     PERFORM 950-CLOSE-FILES THRU 950-EXIT                                
003780     STOP RUN                                                             
003790     .                                                                    
003800 100-EXIT. EXIT.                                                          
003810*                                                                         
003820 110-OPEN-FILES.                                                          
003830     ACCEPT RUN-DATE-TODAY FROM DATE                                      
003840     MOVE RUN-DATE-TODAY TO HDR-RUN-DATE                                  
003850     OPEN INPUT REQUEST-FILE                                              
003860     OPEN OUTPUT RESULT-FILE                                              
003870     OPEN OUTPUT REPORT-FILE                                              
003880     IF REQUEST-STATUS NOT = "00"                                         
003890         DISPLAY "TILEGEOM - REQUEST-FILE OPEN FAILED, STATUS = "         
003900             REQUEST-STATUS                                               
003910         MOVE "Y" TO EOF-SWITCH                                           
003920     END-IF                                                               
003930     PERFORM 115-WRITE-HEADERS THRU 115-EXIT                              
003940         VARYING HEADER-IX FROM 1 BY 1                                    
003950         UNTIL HEADER-IX > 3                                              
003960     .                                                                    
003970 110-EXIT. EXIT.                                                          
003980*                                                                         
003990 115-WRITE-HEADERS.                                                       
004000     MOVE RPT-HDR-LN(HEADER-IX) TO REPORT-REC                             
004010     WRITE REPORT-REC                                                     
004020     .                                                                    
004030 115-EXIT. EXIT.                                                          
004040*                                                                         
004050 120-INITIALIZE-TOTALS.                                                   
004060     MOVE ZERO TO COUNT-READ                                              
004070     MOVE ZERO TO COUNT-OK                                                
004080     MOVE ZERO TO COUNT-ERROR                                             
004090     MOVE ZERO TO GRAND-TOTAL                                             
004100     .                                                                    
004110 120-EXIT. EXIT.                                                          
004120*                                                                         
004130 130-READ-REQUEST.                                                        
004140     READ REQUEST-FILE                                                    
004150         AT END                                                           
004160             MOVE "Y" TO EOF-SWITCH                                       
004170         NOT AT END                                                       
004180             ADD 1 TO COUNT-READ                                          
004190     END-READ                                                             
004200     .                                                                    
004210 130-EXIT. EXIT.                                                          
004220*                                                                         
004230*****************************************************************         
004240* 200-PROCESS-REQUEST - ONE PASS OF THE MAIN LOOP, SAME SHAPE             
004250* AS TILECOST'S.                                                          
004260*****************************************************************         
004270 200-PROCESS-REQUEST.                                                     
004280     MOVE "N" TO VALID-SWITCH                                             
004290     MOVE "N" TO EMPTY-SWITCH                                             
004300     INITIALIZE RESULT-REC                                                
004310     MOVE REQ-ID TO RES-REQ-ID                                            
004320     PERFORM 210-EDIT-REQUEST THRU 210-EXIT                               
004330     IF VALID-REQUEST                                                     
004340         MOVE REQ-L TO ROOM-L                                             
004350         MOVE REQ-W TO ROOM-W                                             
004360         PERFORM 230-RESOLVE-MODE THRU 230-EXIT                           
004370         PERFORM 220-CHECK-EMPTY-ROOM THRU 220-EXIT                       
004380         IF EMPTY-ROOM                                                    
004390             PERFORM 250-BUILD-EMPTY-RESULT THRU 250-EXIT                 
004400         ELSE                                                             
004410             IF USE-SIMPLE                                                
004420                 PERFORM 300-SIMPLE-SOLVE THRU 300-EXIT                   
004430             ELSE                                                         
004440                 PERFORM 400-ADVANCED-SOLVE THRU 400-EXIT                 
004450             END-IF                                                       
004460             PERFORM 600-BUILD-RESULT THRU 600-EXIT                       
004470         END-IF                                                           
004480         MOVE "OK" TO RES-STATUS                                          
004490         ADD 1 TO COUNT-OK                                                
004500         ADD RES-TOTAL-COST TO GRAND-TOTAL                                
004510     ELSE                                                                 
004520         PERFORM 260-BUILD-ERROR-RESULT THRU 260-EXIT                     
004530         ADD 1 TO COUNT-ERROR                                             
004540     END-IF                                                               
004550     PERFORM 500-WRITE-RESULT THRU 500-EXIT                               
004560     PERFORM 700-WRITE-REPORT-LINES THRU 700-EXIT                         
004570     PERFORM 130-READ-REQUEST THRU 130-EXIT                               
004580     .                                                                    
004590 200-EXIT. EXIT.                                                          
004600*                                                                         
004610*****************************************************************         
004620* 210-EDIT-REQUEST - SAME RULES AS TILECOST (CHANGE LOG 02/14/97)         
004630* SO THE TWO PROGRAMS NEVER DISAGREE ON WHICH REQUESTS ARE                
004640* VALID WHEN RUN SIDE BY SIDE.                                            
004650*****************************************************************         
004660 210-EDIT-REQUEST.                                                        
004670     MOVE "Y" TO VALID-SWITCH                                             
004680     MOVE REQ-TILE-COUNT TO WS-TILE-COUNT-IN-USE                          
004690     IF WS-TILE-COUNT-IN-USE < 1 OR WS-TILE-COUNT-IN-USE > 10             
004700         MOVE "N" TO VALID-SWITCH                                         
004710         GO TO 210-EXIT                                                   
004720     END-IF                                                               
004730     PERFORM 215-COPY-CATALOGUE THRU 215-EXIT                             
004740         VARYING WS-TILE-IX FROM 1 BY 1                                   
004750         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
004760             OR NOT VALID-REQUEST                                         
004770     .                                                                    
004780 210-EXIT. EXIT.                                                          
004790*                                                                         
004800 215-COPY-CATALOGUE.                                                      
004810     MOVE TILE-ID(WS-TILE-IX)   TO WS-TILE-ID(WS-TILE-IX)                 
004820     MOVE TILE-SIZE(WS-TILE-IX) TO WS-TILE-SIZE(WS-TILE-IX)               
004830     MOVE TILE-COST(WS-TILE-IX) TO WS-TILE-COST(WS-TILE-IX)               
004840     MOVE ZERO TO WS-TILE-USED-COUNT(WS-TILE-IX)                          
004850     IF WS-TILE-ID(WS-TILE-IX) = SPACES                                   
004860         MOVE "N" TO VALID-SWITCH                                         
004870     END-IF                                                               
004880     IF WS-TILE-SIZE(WS-TILE-IX) < 1                                      
004890         MOVE "N" TO VALID-SWITCH                                         
004900     END-IF                                                               
004910     IF WS-TILE-COST(WS-TILE-IX) < 1                                      
004920         MOVE "N" TO VALID-SWITCH                                         
004930     END-IF                                                               
004940     .                                                                    
004950 215-EXIT. EXIT.                                                          
004960*                                                                         
004970*****************************************************************         
004980* 220-CHECK-EMPTY-ROOM                                                    
004990*****************************************************************         
005000 220-CHECK-EMPTY-ROOM.                                                    
005010     IF ROOM-L = 0 OR ROOM-W = 0                                          
005020         MOVE "Y" TO EMPTY-SWITCH                                         
005030     END-IF                                                               
005040     .                                                                    
005050 220-EXIT. EXIT.                                                          
005060*                                                                         
005070*****************************************************************         
005080* 230-RESOLVE-MODE - BLANK MODE DEFAULTS TO ADVANCED, SAME AS             
005090* TILECOST.  FORCE-UPPERCASE ONE BYTE AT A TIME - NO FUNCTION             
005100* UPPER-CASE ON THIS RELEASE OF THE COMPILER.                             
005110*****************************************************************         
005120 230-RESOLVE-MODE.                                                        
005130     MOVE "A" TO MODE-SWITCH                                              
005140     MOVE REQ-MODE TO MODE-WORK                                           
005150     IF MODE-WORK NOT = SPACES                                            
005160         PERFORM 235-UPPERCASE-MODE THRU 235-EXIT                         
005170             VARYING MODE-BYTE-IX FROM 1 BY 1                             
005180             UNTIL MODE-BYTE-IX > 8                                       
005190         IF MODE-WORK = "SIMPLE  "                                        
005200             MOVE "S" TO MODE-SWITCH                                      
005210         END-IF                                                           
005220     END-IF                                                               
005230     IF USE-SIMPLE                                                        
005240         MOVE "SIMPLE  " TO RES-MODE                                      
005250     ELSE                                                                 
005260         MOVE "ADVANCED" TO RES-MODE                                      
005270     END-IF                                                               
005280     .                                                                    
005290 230-EXIT. EXIT.                                                          
005300*                                                                         
005310 235-UPPERCASE-MODE.                                                      
005320     IF MODE-CHAR(MODE-BYTE-IX) >= "a"                                    
005330         AND MODE-CHAR(MODE-BYTE-IX) <= "z"                               
005340         PERFORM 237-FIND-ALPHA-POSN THRU 237-EXIT                        
005350         MOVE UPPER-ALPHA(ALPHA-POSN:1)                                   
005360             TO MODE-CHAR(MODE-BYTE-IX)                                   
005370     END-IF                                                               
005380     .                                                                    
005390 235-EXIT. EXIT.                                                          
005400*                                                                         
005410 237-FIND-ALPHA-POSN.                                                     
005420     MOVE 1 TO ALPHA-POSN                                                 
005430     PERFORM 238-STEP-ALPHA-POSN THRU 238-EXIT                            
005440         UNTIL LOWER-ALPHA(ALPHA-POSN:1)                                  
005450             = MODE-CHAR(MODE-BYTE-IX)                                    
005460     .                                                                    
005470 237-EXIT. EXIT.                                                          
005480*                                                                         
005490 238-STEP-ALPHA-POSN.                                                     
005500     ADD 1 TO ALPHA-POSN                                                  
005510     .                                                                    
005520 238-EXIT. EXIT.                                                          
005530*                                                                         
005540*****************************************************************         
005550* 250-BUILD-EMPTY-RESULT / 260-BUILD-ERROR-RESULT                         
005560*****************************************************************         
005570 250-BUILD-EMPTY-RESULT.                                                  
005580     MOVE ZERO TO RES-TOTAL-COST                                          
005590     PERFORM 255-CLEAR-USAGE-LINE THRU 255-EXIT                           
005600         VARYING WS-TILE-IX FROM 1 BY 1                                   
005610         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
005620*    04/30/14 RQ-0090 - SORT ADDED SO THE EMPTY RESULT COMES              
005630*    OUT IN ASCENDING TILE ID LIKE EVERY OTHER RESULT TYPE.               
005640     PERFORM 610-SORT-USAGE-BY-ID THRU 610-EXIT                           
005650     MOVE SPACES TO EXPLANATION                                           
005660     MOVE "Empty room: L or W is zero, no tiles required."                
005670         TO EXPLANATION                                                   
005680     .                                                                    
005690 250-EXIT. EXIT.                                                          
005700*                                                                         
005710 255-CLEAR-USAGE-LINE.                                                    
005720     MOVE WS-TILE-ID(WS-TILE-IX)   TO USE-ID(WS-TILE-IX)                  
005730     MOVE WS-TILE-SIZE(WS-TILE-IX) TO USE-SIZE(WS-TILE-IX)                
005740     MOVE ZERO TO USE-COUNT(WS-TILE-IX)                                   
005750     MOVE ZERO TO USE-COST(WS-TILE-IX)                                    
005760     .                                                                    
005770 255-EXIT. EXIT.                                                          
005780*                                                                         
005790 260-BUILD-ERROR-RESULT.                                                  
005800     MOVE "ER" TO RES-STATUS                                              
005810     MOVE SPACES TO RES-MODE                                              
005820     MOVE ZERO TO RES-TOTAL-COST                                          
005830     MOVE SPACES TO EXPLANATION                                           
005840     MOVE "Validation error: tile count or catalogue entry"               
005850         TO EXPLANATION(1:53)                                             
005860     MOVE " invalid." TO EXPLANATION(54:9)                                
005870     .                                                                    
005880 260-EXIT. EXIT.                                                          
005890*                                                                         
005900*****************************************************************         
005910* 300-SIMPLE-SOLVE - THE FALLBACK PATH, IDENTICAL RULE TO                 
005920* TILECOST'S: COUNT = CEIL(L/SIZE) * CEIL(W/SIZE), CHEAPEST               
005930* CATALOGUE TILE WINS, FIRST ENTRY WINS A TIE.                            
005940*****************************************************************         
005950 300-SIMPLE-SOLVE.                                                        
005960     MOVE DP-SENTINEL TO SIMPLE-BEST-COST                                 
005970     MOVE ZERO TO SIMPLE-BEST-IX                                          
005980     PERFORM 310-PRICE-ONE-TILE-TYPE THRU 310-EXIT                        
005990         VARYING WS-TILE-IX FROM 1 BY 1                                   
006000         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
006010     PERFORM 320-BUILD-SIMPLE-EXPLANATION THRU 320-EXIT                   
006020     .                                                                    
006030 300-EXIT. EXIT.                                                          
006040*                                                                         
006050 310-PRICE-ONE-TILE-TYPE.                                                 
006060     COMPUTE SIMPLE-COUNT-L =                                             
006070         (ROOM-L + WS-TILE-SIZE(WS-TILE-IX) - 1)                          
006080             / WS-TILE-SIZE(WS-TILE-IX)                                   
006090     COMPUTE SIMPLE-COUNT-W =                                             
006100         (ROOM-W + WS-TILE-SIZE(WS-TILE-IX) - 1)                          
006110             / WS-TILE-SIZE(WS-TILE-IX)                                   
006120     COMPUTE SIMPLE-COUNT =                                               
006130         SIMPLE-COUNT-L * SIMPLE-COUNT-W                                  
006140     COMPUTE SIMPLE-COST =                                                
006150         SIMPLE-COUNT * WS-TILE-COST(WS-TILE-IX)                          
006160     IF SIMPLE-COST < SIMPLE-BEST-COST                                    
006170         MOVE SIMPLE-COST TO SIMPLE-BEST-COST                             
006180         SET SIMPLE-BEST-IX TO WS-TILE-IX                                 
006190     END-IF                                                               
006200     .                                                                    
006210 310-EXIT. EXIT.                                                          
006220*                                                                         
006230 320-BUILD-SIMPLE-EXPLANATION.                                            
006240     PERFORM 325-SET-SIMPLE-USAGE THRU 325-EXIT                           
006250         VARYING WS-TILE-IX FROM 1 BY 1                                   
006260         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
006270     MOVE WS-TILE-SIZE(SIMPLE-BEST-IX) TO NUM-EDIT-5                      
006280     MOVE USE-COUNT(SIMPLE-BEST-IX) TO NUM-EDIT-9                         
006290     MOVE SIMPLE-BEST-COST TO NUM-EDIT-11                                 
006300     MOVE SPACES TO EXPLANATION                                           
006310     STRING                                                               
006320         "Simple mode: Used single tile type "                            
006330             DELIMITED BY SIZE                                            
006340         WS-TILE-ID(SIMPLE-BEST-IX) DELIMITED BY SIZE                     
006350         " (size " DELIMITED BY SIZE                                      
006360         NUM-EDIT-5 DELIMITED BY SIZE                                     
006370         ") with count = ceil(L/s) * ceil(W/s) = "                        
006380             DELIMITED BY SIZE                                            
006390         NUM-EDIT-9 DELIMITED BY SIZE                                     
006400         " tiles. Total cost: " DELIMITED BY SIZE                         
006410         NUM-EDIT-11 DELIMITED BY SIZE                                    
006420         INTO EXPLANATION                                                 
006430     .                                                                    
006440 320-EXIT. EXIT.                                                          
006450*                                                                         
006460 325-SET-SIMPLE-USAGE.                                                    
006470     MOVE WS-TILE-ID(WS-TILE-IX)   TO USE-ID(WS-TILE-IX)                  
006480     MOVE WS-TILE-SIZE(WS-TILE-IX) TO USE-SIZE(WS-TILE-IX)                
006490     IF WS-TILE-IX = SIMPLE-BEST-IX                                       
006500         MOVE SIMPLE-BEST-COST TO USE-COST(WS-TILE-IX)                    
006510         COMPUTE USE-COUNT(WS-TILE-IX) =                                  
006520             ((ROOM-L + WS-TILE-SIZE(WS-TILE-IX) - 1)                     
006530                 / WS-TILE-SIZE(WS-TILE-IX))                              
006540             * ((ROOM-W + WS-TILE-SIZE(WS-TILE-IX) - 1)                   
006550                 / WS-TILE-SIZE(WS-TILE-IX))                              
006560     ELSE                                                                 
006570         MOVE ZERO TO USE-COUNT(WS-TILE-IX)                               
006580         MOVE ZERO TO USE-COST(WS-TILE-IX)                                
006590     END-IF                                                               
006600     MOVE SIMPLE-BEST-COST TO RES-TOTAL-COST                              
006610     .                                                                    
006620 325-EXIT. EXIT.                                                          
006630*                                                                         
006640*****************************************************************         
006650* 400-ADVANCED-SOLVE - GEOMETRIC GUILLOTINE DP.  ROOMS OVER 500           
006660* ON EITHER SIDE, OR A ZERO-COST DP RESULT FOR A NON-EMPTY                
006670* ROOM, FALL BACK TO THE SIMPLE SOLVE (CHANGE LOG 09/30/91 AND            
006680* 03/15/92).                                                              
006690*****************************************************************         
006700 400-ADVANCED-SOLVE.                                                      
006710     IF ROOM-L > 500 OR ROOM-W > 500                                      
006720         PERFORM 300-SIMPLE-SOLVE THRU 300-EXIT                           
006730         GO TO 400-EXIT                                                   
006740     END-IF                                                               
006750     COMPUTE DP-L-MAX = ROOM-L + 1                                        
006760     COMPUTE DP-W-MAX = ROOM-W + 1                                        
006770     PERFORM 410-BUILD-DP-TABLE THRU 410-EXIT                             
006780     IF DP-COST(DP-L-MAX, DP-W-MAX) = ZERO                                
006790         AND (ROOM-L NOT = 0 AND ROOM-W NOT = 0)                          
006800         PERFORM 300-SIMPLE-SOLVE THRU 300-EXIT                           
006810         GO TO 400-EXIT                                                   
006820     END-IF                                                               
006830     PERFORM 420-RECONSTRUCT-COUNTS THRU 420-EXIT                         
006840     MOVE DP-COST(DP-L-MAX, DP-W-MAX) TO RES-TOTAL-COST                   
006850     PERFORM 430-SET-USAGE-FROM-COUNTS THRU 430-EXIT                      
006860         VARYING WS-TILE-IX FROM 1 BY 1                                   
006870         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
006880     MOVE SPACES TO EXPLANATION                                           
006890     MOVE "Advanced mode: used guillotine DP to compute"                  
006900         TO EXPLANATION(1:45)                                             
006910     MOVE " mixed-tile minimal cost" TO EXPLANATION(46:24)                
006920     .                                                                    
006930 400-EXIT. EXIT.                                                          
006940*                                                                         
006950*****************************************************************         
006960* 410-BUILD-DP-TABLE - DP-ROW/DP-COL SUBSCRIPT N = RECTANGLE OF           
006970* SIDE N-1.  SUBSCRIPT 1 (SIDE 0) IS THE BASE CASE, COST ZERO.            
006980*****************************************************************         
006990 410-BUILD-DP-TABLE.                                                      
007000     PERFORM 411-CLEAR-BASE-ROW THRU 411-EXIT                             
007010         VARYING DP-W-IX FROM 1 BY 1 UNTIL DP-W-IX > DP-W-MAX             
007020     PERFORM 412-CLEAR-BASE-COL THRU 412-EXIT                             
007030         VARYING DP-L-IX FROM 1 BY 1 UNTIL DP-L-IX > DP-L-MAX             
007040     PERFORM 413-FILL-DP-ROW THRU 413-EXIT                                
007050         VARYING DP-L FROM 1 BY 1 UNTIL DP-L > ROOM-L                     
007060     .                                                                    
007070 410-EXIT. EXIT.                                                          
007080*                                                                         
007090 411-CLEAR-BASE-ROW.                                                      
007100     MOVE ZERO TO DP-COST(1, DP-W-IX)                                     
007110     SET DP-IS-NONE(1, DP-W-IX) TO TRUE                                   
007120     .                                                                    
007130 411-EXIT. EXIT.                                                          
007140*                                                                         
007150 412-CLEAR-BASE-COL.                                                      
007160     MOVE ZERO TO DP-COST(DP-L-IX, 1)                                     
007170     SET DP-IS-NONE(DP-L-IX, 1) TO TRUE                                   
007180     .                                                                    
007190 412-EXIT. EXIT.                                                          
007200*                                                                         
007210 413-FILL-DP-ROW.                                                         
007220     PERFORM 414-FILL-DP-CELL THRU 414-EXIT                               
007230         VARYING DP-W FROM 1 BY 1 UNTIL DP-W > ROOM-W                     
007240     .                                                                    
007250 413-EXIT. EXIT.                                                          
007260*                                                                         
007270*****************************************************************         
007280* 414-FILL-DP-CELL - MINIMUM OF EVERY TILE TYPE THAT FITS                 
007290* TOP-LEFT (SIZE S MUST NOT EXCEED EITHER SIDE), PLUS EVERY               
007300* HORIZONTAL AND VERTICAL CUT.                                            
007310*****************************************************************         
007320 414-FILL-DP-CELL.                                                        
007330     SET DP-L-IX TO DP-L                                                  
007340     SET DP-L-IX UP BY 1                                                  
007350     SET DP-W-IX TO DP-W                                                  
007360     SET DP-W-IX UP BY 1                                                  
007370     MOVE DP-SENTINEL TO DP-COST(DP-L-IX, DP-W-IX)                        
007380     SET DP-IS-NONE(DP-L-IX, DP-W-IX) TO TRUE                             
007390     PERFORM 415-TRY-EACH-TILE-TYPE THRU 415-EXIT                         
007400         VARYING WS-TILE-IX FROM 1 BY 1                                   
007410         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
007420     PERFORM 416-TRY-HORIZONTAL-CUTS THRU 416-EXIT                        
007430         VARYING DP-CUT-X FROM 1 BY 1                                     
007440         UNTIL DP-CUT-X > DP-L - 1                                        
007450     PERFORM 417-TRY-VERTICAL-CUTS THRU 417-EXIT                          
007460         VARYING DP-CUT-Y FROM 1 BY 1                                     
007470         UNTIL DP-CUT-Y > DP-W - 1                                        
007480     .                                                                    
007490 414-EXIT. EXIT.                                                          
007500*                                                                         
007510*****************************************************************         
007520* 415-TRY-EACH-TILE-TYPE - PLACE ONE S X S TILE TOP-LEFT, COVER           
007530* THE RIGHT STRIP (L-S) X W AND THE BOTTOM-LEFT STRIP S X (W-S).          
007540* THE TILE DOES NOT FIT UNLESS ITS SIDE IS AT MOST BOTH L AND W.          
007550*****************************************************************         
007560 415-TRY-EACH-TILE-TYPE.                                                  
007570     IF WS-TILE-SIZE(WS-TILE-IX) > DP-L                                   
007580         OR WS-TILE-SIZE(WS-TILE-IX) > DP-W                               
007590         GO TO 415-EXIT                                                   
007600     END-IF                                                               
007610*    03/19/14 RQ-0087 - SECOND TERM RE-INDEXED BY TILE SIZE, NOT          
007620*    BY DP-L-IX, SO THIS IS TRULY DP(S, W-S) AS COMMENTED ABOVE.          
007630     COMPUTE DP-CANDIDATE =                                               
007640         WS-TILE-COST(WS-TILE-IX)                                         
007650         + DP-COST(DP-L-IX - WS-TILE-SIZE(WS-TILE-IX), DP-W-IX)           
007660         + DP-COST(WS-TILE-SIZE(WS-TILE-IX) + 1,                          
007670             DP-W-IX - WS-TILE-SIZE(WS-TILE-IX))                          
007680     IF DP-CANDIDATE < DP-COST(DP-L-IX, DP-W-IX)                          
007690         MOVE DP-CANDIDATE TO DP-COST(DP-L-IX, DP-W-IX)                   
007700         SET DP-IS-TILE(DP-L-IX, DP-W-IX) TO TRUE                         
007710         SET DP-TILE-IDX(DP-L-IX, DP-W-IX) TO WS-TILE-IX                  
007720     END-IF                                                               
007730     .                                                                    
007740 415-EXIT. EXIT.                                                          
007750*                                                                         
007760 416-TRY-HORIZONTAL-CUTS.                                                 
007770     COMPUTE DP-CANDIDATE =                                               
007780         DP-COST(DP-CUT-X + 1, DP-W-IX)                                   
007790         + DP-COST(DP-L - DP-CUT-X + 1, DP-W-IX)                          
007800     IF DP-CANDIDATE < DP-COST(DP-L-IX, DP-W-IX)                          
007810         MOVE DP-CANDIDATE TO DP-COST(DP-L-IX, DP-W-IX)                   
007820         SET DP-IS-CUT-HORIZ(DP-L-IX, DP-W-IX) TO TRUE                    
007830         MOVE DP-CUT-X TO DP-CUT-AT(DP-L-IX, DP-W-IX)                     
007840     END-IF                                                               
007850     .                                                                    
007860 416-EXIT. EXIT.                                                          
007870*                                                                         
007880 417-TRY-VERTICAL-CUTS.                                                   
007890     COMPUTE DP-CANDIDATE =                                               
007900         DP-COST(DP-L-IX, DP-CUT-Y + 1)                                   
007910         + DP-COST(DP-L-IX, DP-W - DP-CUT-Y + 1)                          
007920     IF DP-CANDIDATE < DP-COST(DP-L-IX, DP-W-IX)                          
007930         MOVE DP-CANDIDATE TO DP-COST(DP-L-IX, DP-W-IX)                   
007940         SET DP-IS-CUT-VERT(DP-L-IX, DP-W-IX) TO TRUE                     
007950         MOVE DP-CUT-Y TO DP-CUT-AT(DP-L-IX, DP-W-IX)                     
007960     END-IF                                                               
007970     .                                                                    
007980 417-EXIT. EXIT.                                                          
007990*                                                                         
008000*****************************************************************         
008010* 420-RECONSTRUCT-COUNTS - WALKS THE DECISION TABLE FROM (L,W)            
008020* USING AN EXPLICIT STACK, SAME TECHNIQUE AS TILECOST.  A TILE            
008030* DECISION CREDITS ONE TILE AND PUSHES BOTH STRIPS; A CUT                 
008040* DECISION PUSHES BOTH HALVES.                                            
008050*****************************************************************         
008060 420-RECONSTRUCT-COUNTS.                                                  
008070     MOVE ZERO TO STACK-TOP                                               
008080     PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                             
008090     MOVE ROOM-L TO STACK-L(STACK-TOP)                                    
008100     MOVE ROOM-W TO STACK-W(STACK-TOP)                                    
008110     PERFORM 425-POP-AND-WALK THRU 425-EXIT                               
008120         UNTIL STACK-TOP = 0                                              
008130     .                                                                    
008140 420-EXIT. EXIT.                                                          
008150*                                                                         
008160 421-PUSH-RECTANGLE.                                                      
008170     ADD 1 TO STACK-TOP                                                   
008180     .                                                                    
008190 421-EXIT. EXIT.                                                          
008200*                                                                         
008210 425-POP-AND-WALK.                                                        
008220     SET STACK-IX TO STACK-TOP                                            
008230     MOVE STACK-L(STACK-IX) TO DP-L                                       
008240     MOVE STACK-W(STACK-IX) TO DP-W                                       
008250     SUBTRACT 1 FROM STACK-TOP                                            
008260     IF DP-L = 0 OR DP-W = 0                                              
008270         GO TO 425-EXIT                                                   
008280     END-IF                                                               
008290     SET DP-L-IX TO DP-L                                                  
008300     SET DP-L-IX UP BY 1                                                  
008310     SET DP-W-IX TO DP-W                                                  
008320     SET DP-W-IX UP BY 1                                                  
008330     EVALUATE TRUE                                                        
008340         WHEN DP-IS-TILE(DP-L-IX, DP-W-IX)                                
008350             PERFORM 426-CREDIT-TILE-USE THRU 426-EXIT                    
008360         WHEN DP-IS-CUT-HORIZ(DP-L-IX, DP-W-IX)                           
008370             MOVE DP-CUT-AT(DP-L-IX, DP-W-IX) TO DP-CUT-X                 
008380             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008390             MOVE DP-CUT-X TO STACK-L(STACK-TOP)                          
008400             MOVE DP-W TO STACK-W(STACK-TOP)                              
008410             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008420             COMPUTE STACK-L(STACK-TOP) =                                 
008430                 DP-L - DP-CUT-X                                          
008440             MOVE DP-W TO STACK-W(STACK-TOP)                              
008450         WHEN DP-IS-CUT-VERT(DP-L-IX, DP-W-IX)                            
008460             MOVE DP-CUT-AT(DP-L-IX, DP-W-IX) TO DP-CUT-Y                 
008470             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008480             MOVE DP-L TO STACK-L(STACK-TOP)                              
008490             MOVE DP-CUT-Y TO STACK-W(STACK-TOP)                          
008500             PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                     
008510             MOVE DP-L TO STACK-L(STACK-TOP)                              
008520             COMPUTE STACK-W(STACK-TOP) =                                 
008530                 DP-W - DP-CUT-Y                                          
008540         WHEN OTHER                                                       
008550             CONTINUE                                                     
008560     END-EVALUATE                                                         
008570     .                                                                    
008580 425-EXIT. EXIT.                                                          
008590*                                                                         
008600*****************************************************************         
008610* 426-CREDIT-TILE-USE - ONE TOP-LEFT TILE PLACED, THEN PUSH THE           
008620* RIGHT STRIP (L-S) X W AND THE BOTTOM-LEFT STRIP S X (W-S)               
008630* BACK ONTO THE STACK SO THEY GET WALKED TOO.                             
008640*****************************************************************         
008650 426-CREDIT-TILE-USE.                                                     
008660     SET WS-TILE-IX TO DP-TILE-IDX(DP-L-IX, DP-W-IX)                      
008670     ADD 1 TO WS-TILE-USED-COUNT(WS-TILE-IX)                              
008680     PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                             
008690     COMPUTE STACK-L(STACK-TOP) =                                         
008700         DP-L - WS-TILE-SIZE(WS-TILE-IX)                                  
008710     MOVE DP-W TO STACK-W(STACK-TOP)                                      
008720*    03/19/14 RQ-0087 - SECOND PUSH NOW USES THE TILE SIZE, NOT           
008730*    DP-L, AS THE STRIP LENGTH - MATCHES THE 415 FIX.                     
008740     PERFORM 421-PUSH-RECTANGLE THRU 421-EXIT                             
008750     MOVE WS-TILE-SIZE(WS-TILE-IX) TO STACK-L(STACK-TOP)                  
008760     COMPUTE STACK-W(STACK-TOP) =                                         
008770         DP-W - WS-TILE-SIZE(WS-TILE-IX)                                  
008780     .                                                                    
008790 426-EXIT. EXIT.                                                          
008800*                                                                         
008810 430-SET-USAGE-FROM-COUNTS.                                               
008820     MOVE WS-TILE-ID(WS-TILE-IX)   TO USE-ID(WS-TILE-IX)                  
008830     MOVE WS-TILE-SIZE(WS-TILE-IX) TO USE-SIZE(WS-TILE-IX)                
008840     MOVE WS-TILE-USED-COUNT(WS-TILE-IX) TO USE-COUNT(WS-TILE-IX)         
008850     COMPUTE USE-COST(WS-TILE-IX) =                                       
008860         WS-TILE-USED-COUNT(WS-TILE-IX) * WS-TILE-COST(WS-TILE-IX)        
008870     .                                                                    
008880 430-EXIT. EXIT.                                                          
008890*                                                                         
008900*****************************************************************         
008910* 600-BUILD-RESULT - FORCE CATALOGUE-ORDER USAGE INTO ASCENDING           
008920* TILE-ID ORDER BEFORE THE RECORD IS WRITTEN.                             
008930*****************************************************************         
008940 600-BUILD-RESULT.                                                        
008950     PERFORM 610-SORT-USAGE-BY-ID THRU 610-EXIT                           
008960     .                                                                    
008970 600-EXIT. EXIT.                                                          
008980*                                                                         
008990 610-SORT-USAGE-BY-ID.                                                    
009000     MOVE "Y" TO SORT-SWAPPED                                             
009010     PERFORM 615-ONE-SORT-PASS THRU 615-EXIT                              
009020         UNTIL NOT A-SWAP-WAS-MADE                                        
009030     .                                                                    
009040 610-EXIT. EXIT.                                                          
009050*                                                                         
009060 615-ONE-SORT-PASS.                                                       
009070     MOVE "N" TO SORT-SWAPPED                                             
009080     PERFORM 617-COMPARE-ADJACENT THRU 617-EXIT                           
009090         VARYING SORT-IX FROM 1 BY 1                                      
009100         UNTIL SORT-IX > WS-TILE-COUNT-IN-USE - 1                         
009110     .                                                                    
009120 615-EXIT. EXIT.                                                          
009130*                                                                         
009140 617-COMPARE-ADJACENT.                                                    
009150     COMPUTE SORT-JX = SORT-IX + 1                                        
009160     IF USE-ID(SORT-IX) > USE-ID(SORT-JX)                                 
009170         MOVE RES-USAGE(SORT-IX) TO SORT-HOLD                             
009180         MOVE RES-USAGE(SORT-JX) TO RES-USAGE(SORT-IX)                    
009190         MOVE SORT-HOLD TO RES-USAGE(SORT-JX)                             
009200         MOVE "Y" TO SORT-SWAPPED                                         
009210     END-IF                                                               
009220     .                                                                    
009230 617-EXIT. EXIT.                                                          
009240*                                                                         
009250*****************************************************************         
009260* 500-WRITE-RESULT                                                        
009270*****************************************************************         
009280 500-WRITE-RESULT.                                                        
009290     WRITE RESULT-REC                                                     
009300     IF RESULT-STATUS NOT = "00"                                          
009310         DISPLAY "TILEGEOM - RESULT-FILE WRITE FAILED FOR "               
009320             RES-REQ-ID " STATUS = " RESULT-STATUS                        
009330     END-IF                                                               
009340     .                                                                    
009350 500-EXIT. EXIT.                                                          
009360*                                                                         
009370*****************************************************************         
009380* 700-WRITE-REPORT-LINES - HEADER, ONE DETAIL LINE PER USED               
009390* TILE, THE EXPLANATION LINE AND (WHEN BOTH SIDES ARE 50 OR               
009400* LESS) THE GRID VISUALIZATION BLOCK.                                     
009410*****************************************************************         
009420 700-WRITE-REPORT-LINES.                                                  
009430     MOVE SPACES TO PRINT-LINE                                            
009440     STRING "REQ " RES-REQ-ID " MODE " RES-MODE                           
009450         " STATUS " RES-STATUS DELIMITED BY SIZE                          
009460         INTO PRINT-TEXT                                                  
009470     MOVE PRINT-LINE TO REPORT-REC                                        
009480     WRITE REPORT-REC                                                     
009490     MOVE RES-TOTAL-COST TO NUM-EDIT-9                                    
009500     MOVE SPACES TO PRINT-LINE                                            
009510     STRING "  TOTAL COST: " NUM-EDIT-9                                   
009520         DELIMITED BY SIZE INTO PRINT-TEXT                                
009530     MOVE PRINT-LINE TO REPORT-REC                                        
009540     WRITE REPORT-REC                                                     
009550     IF VALID-REQUEST                                                     
009560         PERFORM 705-WRITE-USAGE-DETAIL THRU 705-EXIT                     
009570             VARYING WS-TILE-IX FROM 1 BY 1                               
009580             UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                      
009590     END-IF                                                               
009600     MOVE SPACES TO PRINT-LINE                                            
009610     MOVE EXPLANATION TO PRINT-TEXT                                       
009620     MOVE PRINT-LINE TO REPORT-REC                                        
009630     WRITE REPORT-REC                                                     
009640     IF VALID-REQUEST AND NOT EMPTY-ROOM                                  
009650         AND ROOM-L NOT > 50 AND ROOM-W NOT > 50                          
009660         PERFORM 710-WRITE-GRID THRU 710-EXIT                             
009670     END-IF                                                               
009680     MOVE SPACES TO REPORT-REC                                            
009690     WRITE REPORT-REC                                                     
009700     .                                                                    
009710 700-EXIT. EXIT.                                                          
009720*                                                                         
009730 705-WRITE-USAGE-DETAIL.                                                  
009740     IF USE-COUNT(WS-TILE-IX) > ZERO                                      
009750         MOVE SPACES TO PRINT-LINE-R                                      
009760         MOVE "  TILE USED : " TO PL-TAG                                  
009770         MOVE USE-ID(WS-TILE-IX) TO PL-ID                                 
009780         MOVE USE-SIZE(WS-TILE-IX) TO NUM-EDIT-5                          
009790         MOVE NUM-EDIT-5 TO PL-SIZE                                       
009800         MOVE USE-COUNT(WS-TILE-IX) TO NUM-EDIT-9                         
009810         MOVE NUM-EDIT-9 TO PL-COUNT                                      
009820         MOVE USE-COST(WS-TILE-IX) TO NUM-EDIT-9                          
009830         MOVE NUM-EDIT-9 TO PL-COST                                       
009840         MOVE PRINT-LINE-R TO REPORT-REC                                  
009850         WRITE REPORT-REC                                                 
009860     END-IF                                                               
009870     .                                                                    
009880 705-EXIT. EXIT.                                                          
009890*                                                                         
009900*****************************************************************         
009910* 710-WRITE-GRID - BUILDS THE ROW-OF-COLUMNS GRID TABLE (SAME             
009920* OCCURS DEPENDING ON TECHNIQUE AS THE LIFE-GAME GRID) AS AN              
009930* ALL-DOT PLACEHOLDER SIZED L BY W - THE AREA-BASED DP DOES NOT           
009940* TRACK ANY ONE TILE'S PLACEMENT, SO NO CELL IS EVER STAMPED              
009950* WITH A LETTER (SEE CHANGE LOG 10/03/11).  THE ROWS PRINT,               
009960* THEN A LEGEND LINE PER USED TILE SHOWING ITS GRID LETTER.               
009970* L AND W ARE BOTH 50 OR SMALLER BY THE TIME THIS IS REACHED.             
009980*****************************************************************         
009990 710-WRITE-GRID.                                                          
010000     MOVE SPACES TO PRINT-LINE                                            
010010     MOVE "  GRID (L X W):" TO PRINT-TEXT                                 
010020     MOVE PRINT-LINE TO REPORT-REC                                        
010030     WRITE REPORT-REC                                                     
010040     MOVE ROOM-L TO GRID-L-MAX                                            
010050     MOVE ROOM-W TO GRID-W-MAX                                            
010060     PERFORM 712-ASSIGN-GRID-LETTERS THRU 712-EXIT                        
010070         VARYING WS-TILE-IX FROM 1 BY 1                                   
010080         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
010090     PERFORM 713-CLEAR-GRID-ROW THRU 713-EXIT                             
010100         VARYING GRID-ROW-IX FROM 1 BY 1                                  
010110         UNTIL GRID-ROW-IX > GRID-L-MAX                                   
010120     PERFORM 715-PRINT-GRID-ROW THRU 715-EXIT                             
010130         VARYING GRID-ROW-IX FROM 1 BY 1                                  
010140         UNTIL GRID-ROW-IX > GRID-L-MAX                                   
010150     PERFORM 720-WRITE-LEGEND-LINE THRU 720-EXIT                          
010160         VARYING WS-TILE-IX FROM 1 BY 1                                   
010170         UNTIL WS-TILE-IX > WS-TILE-COUNT-IN-USE                          
010180     .                                                                    
010190 710-EXIT. EXIT.                                                          
010200*                                                                         
010210*****************************************************************         
010220* 712-ASSIGN-GRID-LETTERS - A PLAIN A,B,C... LETTER PER USED              
010230* TILE, WRAPPING PAST Z BACK TO A (CHANGE LOG 10/21/04).                  
010240*****************************************************************         
010250 712-ASSIGN-GRID-LETTERS.                                                 
010260     COMPUTE ALPHA-POSN = WS-TILE-IX                                      
010270     PERFORM 712A-WRAP-ALPHA-POSN THRU 712A-EXIT                          
010280         UNTIL ALPHA-POSN < 27                                            
010290     MOVE UPPER-ALPHA(ALPHA-POSN:1)                                       
010300         TO WS-TILE-GRID-LTR(WS-TILE-IX)                                  
010310     .                                                                    
010320 712-EXIT. EXIT.                                                          
010330*                                                                         
010340 712A-WRAP-ALPHA-POSN.                                                    
010350     SUBTRACT 26 FROM ALPHA-POSN                                          
010360     .                                                                    
010370 712A-EXIT. EXIT.                                                         
010380*                                                                         
010390 713-CLEAR-GRID-ROW.                                                      
010400     PERFORM 714-CLEAR-GRID-CELL THRU 714-EXIT                            
010410         VARYING GRID-COL-IX FROM 1 BY 1                                  
010420         UNTIL GRID-COL-IX > GRID-W-MAX                                   
010430     .                                                                    
010440 713-EXIT. EXIT.                                                          
010450*                                                                         
010460 714-CLEAR-GRID-CELL.                                                     
010470     MOVE "." TO GRID-COL(GRID-ROW-IX, GRID-COL-IX)                       
010480     .                                                                    
010490 714-EXIT. EXIT.                                                          
010500*                                                                         
010510 715-PRINT-GRID-ROW.                                                      
010520     MOVE SPACES TO PRINT-GRID-LINE                                       
010530     PERFORM 717-COPY-GRID-CELL THRU 717-EXIT                             
010540         VARYING GRID-COL-IX FROM 1 BY 1                                  
010550         UNTIL GRID-COL-IX > GRID-W-MAX                                   
010560     MOVE SPACES TO PRINT-LINE                                            
010570     MOVE PRINT-GRID-LINE TO PRINT-TEXT                                   
010580     MOVE PRINT-LINE TO REPORT-REC                                        
010590     WRITE REPORT-REC                                                     
010600     .                                                                    
010610 715-EXIT. EXIT.                                                          
010620*                                                                         
010630 717-COPY-GRID-CELL.                                                      
010640     SET PRINT-GRID-IX TO GRID-COL-IX                                     
010650     MOVE GRID-COL(GRID-ROW-IX, GRID-COL-IX)                              
010660         TO PRINT-GRID-LINE(PRINT-GRID-IX:1)                              
010670     .                                                                    
010680 717-EXIT. EXIT.                                                          
010690*                                                                         
010700 720-WRITE-LEGEND-LINE.                                                   
010710     IF USE-COUNT(WS-TILE-IX) > ZERO                                      
010720         MOVE SPACES TO PRINT-LINE                                        
010730         MOVE USE-SIZE(WS-TILE-IX) TO NUM-EDIT-5                          
010740         MOVE USE-COUNT(WS-TILE-IX) TO NUM-EDIT-9                         
010750         STRING "  LEGEND " WS-TILE-GRID-LTR(WS-TILE-IX)                  
010760             " = " USE-ID(WS-TILE-IX)                                     
010770             " (" NUM-EDIT-5 " x " NUM-EDIT-5 ") x "                      
010780             NUM-EDIT-9 DELIMITED BY SIZE                                 
010790             INTO PRINT-TEXT                                              
010800         MOVE PRINT-LINE TO REPORT-REC                                    
010810         WRITE REPORT-REC                                                 
010820     END-IF                                                               
010830     .                                                                    
010840 720-EXIT. EXIT.                                                          
010850*                                                                         
010860*****************************************************************         
010870* 900-WRITE-FINAL-TOTALS / 950-CLOSE-FILES                                
010880*****************************************************************         
010890 900-WRITE-FINAL-TOTALS.                                                  
010900     MOVE SPACES TO REPORT-REC                                            
010910     WRITE REPORT-REC                                                     
010920     MOVE SPACES TO PRINT-LINE                                            
010930     MOVE "CONTROL TOTALS" TO PRINT-TEXT                                  
010940     MOVE PRINT-LINE TO REPORT-REC                                        
010950     WRITE REPORT-REC                                                     
010960     MOVE COUNT-READ TO NUM-EDIT-9                                        
010970     MOVE SPACES TO PRINT-LINE                                            
010980     STRING "  REQUESTS READ    : " NUM-EDIT-9                            
010990         DELIMITED BY SIZE INTO PRINT-TEXT                                
011000     MOVE PRINT-LINE TO REPORT-REC                                        
011010     WRITE REPORT-REC                                                     
011020     MOVE COUNT-OK TO NUM-EDIT-9                                          
011030     MOVE SPACES TO PRINT-LINE                                            
011040     STRING "  REQUESTS OK      : " NUM-EDIT-9                            
011050         DELIMITED BY SIZE INTO PRINT-TEXT                                
011060     MOVE PRINT-LINE TO REPORT-REC                                        
011070     WRITE REPORT-REC                                                     
011080     MOVE COUNT-ERROR TO NUM-EDIT-9                                       
011090     MOVE SPACES TO PRINT-LINE                                            
011100     STRING "  REQUESTS IN ERROR: " NUM-EDIT-9                            
011110         DELIMITED BY SIZE INTO PRINT-TEXT                                
011120     MOVE PRINT-LINE TO REPORT-REC                                        
011130     WRITE REPORT-REC                                                     
011140     MOVE GRAND-TOTAL TO NUM-EDIT-11                                      
011150     MOVE SPACES TO PRINT-LINE                                            
011160     STRING "  GRAND TOTAL COST : " NUM-EDIT-11                           
011170         DELIMITED BY SIZE INTO PRINT-TEXT                                
011180     MOVE PRINT-LINE TO REPORT-REC                                        
011190     WRITE REPORT-REC                                                     
011200     .                                                                    
011210 900-EXIT. EXIT.                                                          
011220*                                                                         
011230 950-CLOSE-FILES.                                                         
011240     CLOSE REQUEST-FILE                                                   
011250     CLOSE RESULT-FILE                                                    
011260     CLOSE REPORT-FILE                                                    
011270     .                                                                    
011280 950-EXIT. EXIT.                                                          
